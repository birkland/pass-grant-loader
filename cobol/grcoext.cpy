000100***************************************************************
000110*            C O P Y B O O K   D E   R E G I S T R O           *
000120*                 E X T R A C T O   C O E U S                  *
000130***************************************************************
000140* MIEMBRO     : GRCOEXT
000150* DESCRIPCION : LAYOUT DE UNA LINEA DEL EXTRACTO PLANO DE COEUS.
000160*             : UNA LINEA POR COMBINACION GRANT/INVESTIGADOR/
000170*             : FINANCIADOR (UN GRANT CON VARIOS CO-INVESTIGA-
000180*             : DORES GENERA VARIAS LINEAS).
000190* USADO POR   : GRLD0100 (FD COEXTR)
000200***************************************************************
000210* BITACORA DE MANTENIMIENTO
000220* FECHA       AUTOR         DESCRIPCION
000230* ----------  ------------  ---------------------------------
000240* 08/04/1991  PEDR          VERSION INICIAL - CARGA COEUS.
000250* 09/03/1999  PEDR          AJUSTE Y2K EN UPDATE-TIMESTAMP.
000260***************************************************************
000270 01  EXTRACT-ROW.
000280     05  EXR-DATOS-GRANT.
000290         10  GRANT-LOCAL-KEY         PIC X(32).
000300         10  GRANT-AWARD-NUMBER      PIC X(32).
000310         10  GRANT-AWARD-STATUS      PIC X(12).
000320         10  GRANT-PROJECT-NAME      PIC X(80).
000330         10  GRANT-AWARD-DATE        PIC X(20).
000340         10  GRANT-START-DATE        PIC X(20).
000350         10  GRANT-END-DATE          PIC X(20).
000360         10  FILLER                  PIC X(04).
000370     05  EXR-FINANCIADOR-DIRECTO.
000380         10  DIRECT-FUNDER-LOCAL-KEY PIC X(32).
000390         10  DIRECT-FUNDER-NAME      PIC X(80).
000400         10  DIRECT-FUNDER-POLICY    PIC X(64).
000410         10  FILLER                  PIC X(04).
000420     05  EXR-FINANCIADOR-PRIMARIO.
000430         10  PRIMARY-FUNDER-LOCAL-KEY
000440                                     PIC X(32).
000450         10  PRIMARY-FUNDER-NAME     PIC X(80).
000460         10  PRIMARY-FUNDER-POLICY   PIC X(64).
000470         10  FILLER                  PIC X(04).
000480     05  EXR-INVESTIGADOR.
000490         10  USER-EMPLOYEE-ID        PIC X(16).
000500         10  USER-FIRST-NAME         PIC X(40).
000510         10  USER-MIDDLE-NAME        PIC X(40).
000520         10  USER-LAST-NAME          PIC X(40).
000530         10  USER-EMAIL              PIC X(80).
000540         10  ABBREVIATED-ROLE        PIC X(01).
000550             88  EXR-ROL-PI                  VALUE 'P'.
000560             88  EXR-ROL-COINVESTIGADOR      VALUE 'C' 'K'.
000570         10  FILLER                  PIC X(03).
000580     05  EXR-CONTROL.
000590         10  UPDATE-TIMESTAMP        PIC X(26).
000600         10  FILLER                  PIC X(14).
