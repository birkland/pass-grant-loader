000100***************************************************************
000110*            C O P Y B O O K   D E   R E G I S T R O           *
000120*                M A E S T R O   D E   F U N D E R              *
000130***************************************************************
000140* MIEMBRO     : GRFNDRM
000150* DESCRIPCION : LAYOUT DEL REGISTRO DE FINANCIADOR (FUNDER)
000160*             : RECONCILIADO, UNO POR FU-LOCAL-KEY.
000170* USADO POR   : GRLD0100 (FD GRFNDRH)
000180***************************************************************
000190* BITACORA DE MANTENIMIENTO
000200* FECHA       AUTOR         DESCRIPCION
000210* ----------  ------------  ---------------------------------
000220* 08/04/1991  PEDR          VERSION INICIAL.
000230***************************************************************
000240 01  FUNDER-RECORD.
000250     05  FU-LOCAL-KEY                PIC X(48).
000260     05  FU-NAME                     PIC X(80).
000270     05  FU-POLICY-URL               PIC X(144).
000280     05  FILLER                      PIC X(08).
