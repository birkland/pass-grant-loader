000100***************************************************************
000110*            C O P Y B O O K   D E   R E G I S T R O           *
000120*                  M A E S T R O   D E   G R A N T              *
000130***************************************************************
000140* MIEMBRO     : GRGRNTM
000150* DESCRIPCION : LAYOUT DEL REGISTRO DE GRANT RECONCILIADO,
000160*             : UNO POR GR-LOCAL-KEY (LLAVE CALIFICADA CON EL
000170*             : DOMINIO DE LA INSTALACION).
000180* USADO POR   : GRLD0100 (FD GRGRNTH)
000190***************************************************************
000200* BITACORA DE MANTENIMIENTO
000210* FECHA       AUTOR         DESCRIPCION
000220* ----------  ------------  ---------------------------------
000230* 08/04/1991  PEDR          VERSION INICIAL.
000240* 22/06/2001  PEDR          AGREGA TABLA DE CO-PI (50 CUPOS).
000250***************************************************************
000260 01  GRANT-RECORD.
000270     05  GR-LOCAL-KEY                PIC X(48).
000280     05  GR-AWARD-NUMBER             PIC X(32).
000290     05  GR-AWARD-STATUS             PIC X(01).
000300         88  GR-ESTADO-ACTIVO               VALUE 'A'.
000310         88  GR-ESTADO-PRE-AWARD            VALUE 'P'.
000320         88  GR-ESTADO-TERMINADO            VALUE 'T'.
000330         88  GR-ESTADO-SIN-DEFINIR          VALUE ' '.
000340     05  GR-PROJECT-NAME             PIC X(80).
000350     05  GR-AWARD-DATE               PIC X(20).
000360     05  GR-START-DATE               PIC X(20).
000370     05  GR-END-DATE                 PIC X(20).
000380     05  GR-DIRECT-FUNDER            PIC X(48).
000390     05  GR-PRIMARY-FUNDER           PIC X(48).
000400     05  GR-PI                       PIC X(16).
000410     05  GR-COPI-COUNT               PIC 9(03).
000420*    BLOQUE DE CO-PI DEFINIDO COMO FILLER Y REDEFINIDO ABAJO
000430*    COMO TABLA, SEGUN EL ESTANDAR DE COPYBOOKS DEL DEPTO.
000440     05  GR-COPI-BLOQUE.
000450         10  FILLER                  PIC X(800).
000460     05  GR-COPI-TABLA-R REDEFINES GR-COPI-BLOQUE.
000470         10  GR-COPI-TABLE           PIC X(16)
000480                                     OCCURS 50 TIMES.
000500     05  FILLER                      PIC X(14).
