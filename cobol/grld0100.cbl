000100******************************************************************
000110*            P R O G R A M A   D E   C A R G A   C O E U S       *
000120******************************************************************
000130* FECHA       : 08/04/1991                                       *
000140* PROGRAMADOR : PEDRO A. RAMIREZ (PEDR)                          *
000150* APLICACION  : COEUS / PASS - CARGA DE GRANTS                   *
000160* PROGRAMA    : GRLD0100                                         *
000170* TIPO        : BATCH                                            *
000180* DESCRIPCION : RECONCILIA EL EXTRACTO PLANO DE COEUS CONTRA LOS *
000190*             : ARCHIVOS MAESTROS DE GRANT, FINANCIADOR Y USUARIO*
000200*             : DEL REPOSITORIO PASS. CORRE EN MODO GRANT, USER O*
000210*             : FUNDER SEGUN EL PARAMETRO RECIBIDO POR SYSIN.    *
000220* ARCHIVOS    : COEXTR=C, GRGRNTH=A, GRFNDRH=A, GRUSRTH=A,       *
000230*             : GRRPT01=A                                        *
000240* ACCION (ES) : A=ACTUALIZA/CREA SEGUN RECONCILIACION            *
000250* INSTALADO   : 08/04/1991                                       *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.     GRLD0100.
000290 AUTHOR.         PEDRO A. RAMIREZ.
000300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS.
000310 DATE-WRITTEN.   08/04/1991.
000320 DATE-COMPILED.
000330 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000340*****************************************************************
000350* BITACORA DE MANTENIMIENTO
000360* FECHA       AUTOR         DESCRIPCION
000370* ----------  ------------  ---------------------------------
000380* 08/04/1991  PEDR          VERSION INICIAL. CARGA DE GRANTS,
000390*                           FINANCIADORES Y USUARIOS DESDE EL
000400*                           EXTRACTO DE COEUS (SOLICITUD 4471).
000410* 02/02/1999  PEDR          CORRIGE CALCULO DE MARCA DE FECHA
000420*                           MAS RECIENTE (SOLICITUD 4502).
000430* 09/03/1999  MAGR          AJUSTE Y2K EN COMPARACION DE FECHAS
000440*                           DE LA MARCA DE ACTUALIZACION.
000450* 22/06/2001  PEDR          AGREGA TABLA DE CO-PI EN GRGRNTM Y
000460*                           SU VALIDACION DE DUPLICADOS.
000470* 14/02/2003  JCHV          AGREGA MODO FUNDER (SOLICITUD 5190).
000480* 30/09/2005  LROD          AGREGA MODO USER, NO CREA USUARIO
000490*                           SI NO EXISTE EN ESTE MODO.
000500* 28/07/2008  CFLO          REVISION GENERAL, AJUSTA TAMANO DE
000510*                           TABLAS DE TRABAJO A 2000 CUPOS.
000520* 17/11/2011  NVAS          CORRIGE CALIFICACION DE FINANCIADOR
000530*                           PRIMARIO CUANDO LLAVE VIENE EN BLANCO
000540*                           (TOMA LA DEL FINANCIADOR DIRECTO).
000550* 19/09/2014  CFLO          ESTANDARIZA REPORTE DE CIERRE SEGUN
000560*                           FORMATO SOLICITADO POR LA DIRECCION.
000570* 05/03/2019  NVAS          AGREGA VALIDACION DE PRIMERA FILA
000580*                           SEGUN EL MODO (SOLICITUD 7733).
000590* 11/08/2020  RVEL          MODO USER NO ACTUALIZABA LA MARCA DE
000600*                           FECHA MAS RECIENTE; PROTEGE LA VALI-
000610*                           DACION DE PRIMERA FILA DE USER Y
000620*                           FUNDER CONTRA EXTRACTO VACIO (TICKET
000630*                           HD-8841).
000640* 13/08/2020  RVEL          LA MARCA DE FECHA EN MODO USER QUEDABA
000650*                           SIN ACTUALIZAR CUANDO LA FILA NO TRAIA
000660*                           EMPLOYEE-ID; AHORA SE ACTUALIZA PARA
000670*                           TODA FILA, IGUAL QUE EN MODO GRANT
000680*                           (TICKET HD-8841).
000690* 20/08/2020  RVEL          ESTANDARIZA LA APERTURA DE ARCHIVOS Y
000700*                           LA CARGA DE LAS TRES TABLAS DE ALMACEN
000710*                           PARA QUE TODO ERROR DE OPEN O DE LECTURA
000720*                           SALTE A UN SOLO PARRAFO COMUN DE ERROR
000730*                           (200-ERROR-APERTURA, 235-ERROR-CARGA-
000740*                           TABLA), SIGUIENDO LA PRACTICA DEL
000750*                           DEPARTAMENTO PARA RUTINAS CON VARIOS
000760*                           ARCHIVOS (TICKET HD-8860).  DE PASO SE
000770*                           AMPLIARON LOS COMENTARIOS DE VARIOS
000780*                           PARRAFOS QUE NO LOS TENIAN.
000790* 27/08/2020  RVEL          340-RESUELVE-USUARIO-CACHE CALIFICABA
000800*                           EL EMPLOYEE-ID (64 BYTES, CON DOMINIO Y
000810*                           TIPO) Y LUEGO LO TRUNCABA AL MOVERLO A
000820*                           WS-USUARIO-REF (16 BYTES), DEJANDO EL
000830*                           MISMO VALOR CONSTANTE PARA TODO PI Y
000840*                           CO-PI DE LA CORRIDA Y SIN PODER DETECTAR
000850*                           CO-PI DUPLICADOS.  AHORA WS-USUARIO-REF
000860*                           SE TOMA DIRECTO DEL EMPLOYEE-ID CRUDO
000870*                           CACHEADO (TICKET HD-8860).  SE AMPLIARON
000880*                           TAMBIEN LOS COMENTARIOS DE LOS PARRAFOS
000890*                           DE RECONCILIACION (600/700/800 Y SUS
000900*                           AUXILIARES) Y DE LAS AREAS DE TRABAJO.
000910*****************************************************************
000920 ENVIRONMENT DIVISION.
000930*    EL PROGRAMA NO USA IMPRESORA DE CARRETES NI SWITCHES DE
000940*    UPSI; TOP-OF-FORM SE DECLARA DE TODAS FORMAS POR ESTANDAR
000950*    DEL DEPARTAMENTO PARA TODO PROGRAMA QUE ESCRIBE UN REPORTE.
000960 CONFIGURATION SECTION.
000970 SOURCE-COMPUTER.   IBM-370.
000980 OBJECT-COMPUTER.   IBM-370.
000990 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
001000 INPUT-OUTPUT SECTION.
001010*    LOS CINCO ARCHIVOS SON SECUENCIALES DE LINEA (EXTRACTOS Y
001020*    MAESTROS PLANOS DE COEUS/PASS, NO ARCHIVOS INDEXADOS); CADA
001030*    UNO TIENE SU PROPIO PAR DE CAMPOS DE ESTADO (FS-XXXXXX Y
001040*    FSE-XXXXXX) PARA QUE 200-APERTURA-ARCHIVOS Y LAS CARGAS DE
001050*    TABLA (210/220/230) PUEDAN DISTINGUIR CUAL ARCHIVO FALLO.
001060 FILE-CONTROL.
001070     SELECT COEXTR  ASSIGN TO COEXTR
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS   IS FS-COEXTR FSE-COEXTR.
001100     SELECT GRGRNTH ASSIGN TO GRGRNTH
001110            ORGANIZATION IS LINE SEQUENTIAL
001120            FILE STATUS   IS FS-GRGRNTH FSE-GRGRNTH.
001130     SELECT GRFNDRH ASSIGN TO GRFNDRH
001140            ORGANIZATION IS LINE SEQUENTIAL
001150            FILE STATUS   IS FS-GRFNDRH FSE-GRFNDRH.
001160     SELECT GRUSRTH ASSIGN TO GRUSRTH
001170            ORGANIZATION IS LINE SEQUENTIAL
001180            FILE STATUS   IS FS-GRUSRTH FSE-GRUSRTH.
001190     SELECT GRRPT01 ASSIGN TO GRRPT01
001200            ORGANIZATION IS LINE SEQUENTIAL
001210            FILE STATUS   IS FS-GRRPT01 FSE-GRRPT01.
001220 DATA DIVISION.
001230 FILE SECTION.
001240*****************************************************************
001250*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
001260*****************************************************************
001270*   EXTRACTO PLANO DE COEUS (ENTRADA).  SOLO SE LEE, NUNCA SE
001280*   REGRABA; EL LAYOUT DE LA FILA (EXTRACT-ROW) DEFINE TODOS LOS
001290*   CAMPOS QUE PUEDEN VENIR SEGUN EL MODO DE LA CORRIDA.
001300 FD  COEXTR.
001310     COPY GRCOEXT.
001320*   MAESTRO DE GRANT RECONCILIADO.  SE ABRE EN INPUT PARA LA
001330*   FOTO INICIAL (210/211) Y SE REABRE EN OUTPUT AL FINAL (950)
001340*   PARA GRABAR LA FOTO YA RECONCILIADA.
001350 FD  GRGRNTH.
001360     COPY GRGRNTM.
001370*   MAESTRO DE FINANCIADOR RECONCILIADO; MISMO ESQUEMA DE
001380*   APERTURA DOBLE QUE GRGRNTH.
001390 FD  GRFNDRH.
001400     COPY GRFNDRM.
001410*   MAESTRO DE USUARIO RECONCILIADO; MISMO ESQUEMA DE APERTURA
001420*   DOBLE QUE GRGRNTH Y GRFNDRH.
001430 FD  GRUSRTH.
001440     COPY GRUSRTM.
001450*   REPORTE RESUMEN DE LA CORRIDA (SALIDA).  NO LLEVA COPY
001460*   PROPIO PORQUE ES UNA SOLA LINEA DE TEXTO LIBRE, ARMADA POR
001470*   900-REPORTE ANTES DE CADA WRITE.
001480 FD  GRRPT01.
001490 01  REPORT-LINE                PIC X(80).
001500 WORKING-STORAGE SECTION.
001510*****************************************************************
001520*                    I N D I C A D O R E S
001530*****************************************************************
001540 01  SW-SWITCHES.
001550     05  SW-FIN-COEXTR           PIC X(01) VALUE 'N'.
001560         88  FIN-COEXTR                VALUE 'S'.
001570     05  SW-FIN-GRGRNTH          PIC X(01) VALUE 'N'.
001580         88  FIN-GRGRNTH               VALUE 'S'.
001590     05  SW-FIN-GRFNDRH          PIC X(01) VALUE 'N'.
001600         88  FIN-GRFNDRH               VALUE 'S'.
001610     05  SW-FIN-GRUSRTH          PIC X(01) VALUE 'N'.
001620         88  FIN-GRUSRTH               VALUE 'S'.
001630     05  FILLER                  PIC X(10).
001640*****************************************************************
001650*                    C O N S T A N T E S
001660*****************************************************************
001670 01  CT-CONSTANTES.
001680     05  CT-DOMINIO              PIC X(20) VALUE 'DEFAULT.DOMAIN'.
001690     05  CT-BASE-URL-POLITICA    PIC X(40) VALUE
001700         'HTTPS://PASS.EXAMPLE.EDU/POLICIES/'.
001710     05  FILLER                  PIC X(10).
001720*****************************************************************
001730*                    P A R A M E T R O   D E   C O R R I D A
001740*****************************************************************
001750 01  WKS-PARAMETRO.
001760     05  WS-MODO                 PIC X(06).
001770         88  MODO-GRANT                VALUE 'GRANT '.
001780         88  MODO-USER                 VALUE 'USER  '.
001790         88  MODO-FUNDER               VALUE 'FUNDER'.
001800     05  FILLER                  PIC X(10).
001810*****************************************************************
001820*                    C O N T R O L   D E   A R C H I V O S
001830*****************************************************************
001840 01  WS-CONTROL-ARCHIVOS.
001850     05  PROGRAMA                PIC X(08) VALUE 'GRLD0100'.
001860     05  ARCHIVO                 PIC X(08).
001870     05  ACCION                  PIC X(08).
001880     05  LLAVE                   PIC X(32).
001890*    LLAVE-R NO SE USA EN ESTE PROGRAMA (NINGUN ARCHIVO DE ESTA
001900*    CORRIDA ES INDEXADO), PERO SE DEJA LA REDEFINICION PORQUE
001910*    DEBD1R00 ACEPTA LLAVE COMPUESTA Y EL ESTANDAR DEL AREA PIDE
001920*    QUE EL AREA DE LLAVE SIEMPRE SE PUEDA PARTIR EN DOS MITADES.
001930     05  LLAVE-R REDEFINES LLAVE.
001940         10  LLAVE-PARTE-1       PIC X(16).
001950         10  LLAVE-PARTE-2       PIC X(16).
001960     05  FS-COEXTR               PIC 9(02).
001970     05  FSE-COEXTR.
001980         10  FSE-COEXTR-RET      PIC S9(04) COMP-5.
001990         10  FSE-COEXTR-FUN      PIC S9(04) COMP-5.
002000         10  FSE-COEXTR-FBK      PIC S9(04) COMP-5.
002010     05  FS-GRGRNTH              PIC 9(02).
002020     05  FSE-GRGRNTH.
002030         10  FSE-GRGRNTH-RET     PIC S9(04) COMP-5.
002040         10  FSE-GRGRNTH-FUN     PIC S9(04) COMP-5.
002050         10  FSE-GRGRNTH-FBK     PIC S9(04) COMP-5.
002060     05  FS-GRFNDRH              PIC 9(02).
002070     05  FSE-GRFNDRH.
002080         10  FSE-GRFNDRH-RET     PIC S9(04) COMP-5.
002090         10  FSE-GRFNDRH-FUN     PIC S9(04) COMP-5.
002100         10  FSE-GRFNDRH-FBK     PIC S9(04) COMP-5.
002110     05  FS-GRUSRTH              PIC 9(02).
002120     05  FSE-GRUSRTH.
002130         10  FSE-GRUSRTH-RET     PIC S9(04) COMP-5.
002140         10  FSE-GRUSRTH-FUN     PIC S9(04) COMP-5.
002150         10  FSE-GRUSRTH-FBK     PIC S9(04) COMP-5.
002160     05  FS-GRRPT01              PIC 9(02).
002170     05  FSE-GRRPT01.
002180         10  FSE-GRRPT01-RET     PIC S9(04) COMP-5.
002190         10  FSE-GRRPT01-FUN     PIC S9(04) COMP-5.
002200         10  FSE-GRRPT01-FBK     PIC S9(04) COMP-5.
002210     05  FILLER                  PIC X(04).
002220*****************************************************************
002230*    FS-COMUN/FSE-COMUN SON LA COPIA DEL ESTADO DE ARCHIVO DEL
002240*    ARCHIVO QUE FALLO, USADA POR LOS PARRAFOS DE ERROR COMUNES
002250*    A LOS QUE SE LLEGA POR GO TO (200-ERROR-APERTURA Y
002260*    235-ERROR-CARGA-TABLA) PARA NO REPETIR LA LLAMADA A
002270*    DEBD1R00 UNA VEZ POR CADA ARCHIVO.
002280*****************************************************************
002290 01  WS-FS-COMUN.
002300     05  FS-COMUN                PIC 9(02).
002310     05  FSE-COMUN.
002320         10  FSE-COMUN-RET       PIC S9(04) COMP-5.
002330         10  FSE-COMUN-FUN       PIC S9(04) COMP-5.
002340         10  FSE-COMUN-FBK       PIC S9(04) COMP-5.
002350     05  FILLER                  PIC X(04).
002360*****************************************************************
002370*          A R E A   D E   T R A B A J O   D E   G R A N T
002380*          (WA- = VALOR ACTUAL, WB- = VALOR GUARDADO)
002390*    WS-GRANT-ACTUAL Y WS-GRANT-GUARDADO TIENEN EXACTAMENTE EL
002400*    MISMO LAYOUT DE CAMPOS, UNO CON LOS DATOS QUE TRAE LA FILA
002410*    DEL EXTRACTO DESPUES DE ARMARSE EN 320/321/330, Y EL OTRO
002420*    CON LO QUE YA HABIA EN EL MAESTRO ANTES DE LA CORRIDA, PARA
002430*    QUE 602 PUEDA COMPARARLOS CAMPO POR CAMPO DE UN SOLO GOLPE.
002440*****************************************************************
002450 01  WS-GRANT-ACTUAL.
002460     05  WA-LOCAL-KEY            PIC X(48).
002470     05  WA-AWARD-NUMBER         PIC X(32).
002480     05  WA-AWARD-STATUS         PIC X(01).
002490     05  WA-PROJECT-NAME         PIC X(80).
002500     05  WA-AWARD-DATE           PIC X(20).
002510     05  WA-START-DATE           PIC X(20).
002520     05  WA-END-DATE             PIC X(20).
002530     05  WA-DIRECT-FUNDER        PIC X(48).
002540     05  WA-PRIMARY-FUNDER       PIC X(48).
002550     05  WA-PI                   PIC X(16).
002560     05  WA-COPI-COUNT           PIC 9(03).
002570     05  WA-COPI-TABLE           PIC X(16) OCCURS 50 TIMES.
002580     05  FILLER                  PIC X(14).
002590 01  WS-GRANT-GUARDADO.
002600     05  WB-LOCAL-KEY            PIC X(48).
002610     05  WB-AWARD-NUMBER         PIC X(32).
002620     05  WB-AWARD-STATUS         PIC X(01).
002630     05  WB-PROJECT-NAME         PIC X(80).
002640     05  WB-AWARD-DATE           PIC X(20).
002650     05  WB-START-DATE           PIC X(20).
002660     05  WB-END-DATE             PIC X(20).
002670     05  WB-DIRECT-FUNDER        PIC X(48).
002680     05  WB-PRIMARY-FUNDER       PIC X(48).
002690     05  WB-PI                   PIC X(16).
002700     05  WB-COPI-COUNT           PIC 9(03).
002710     05  WB-COPI-TABLE           PIC X(16) OCCURS 50 TIMES.
002720     05  FILLER                  PIC X(14).
002730*****************************************************************
002740*          A R E A   D E   T R A B A J O   D E   F U N D E R
002750*    MISMO ESQUEMA WA-/WB- QUE EL AREA DE GRANT, MAS ANGOSTA
002760*    PORQUE EL FINANCIADOR SOLO TIENE LLAVE, NOMBRE Y URL DE
002770*    POLITICA DE DEPOSITO.
002780*****************************************************************
002790 01  WS-FUNDER-ACTUAL.
002800     05  WA-FU-LOCAL-KEY         PIC X(48).
002810     05  WA-FU-NAME              PIC X(80).
002820     05  WA-FU-POLICY-URL        PIC X(144).
002830     05  FILLER                  PIC X(08).
002840 01  WS-FUNDER-GUARDADO.
002850     05  WB-FU-LOCAL-KEY         PIC X(48).
002860     05  WB-FU-NAME              PIC X(80).
002870     05  WB-FU-POLICY-URL        PIC X(144).
002880     05  FILLER                  PIC X(08).
002890*****************************************************************
002900*          A R E A   D E   T R A B A J O   D E   U S U A R I O
002910*    MISMO ESQUEMA WA-/WB-; EL NOMBRE SE GUARDA PARTIDO EN TRES
002920*    CAMPOS (TAL COMO LLEGA EN EL EXTRACTO) Y TAMBIEN ARMADO EN
002930*    UN SOLO CAMPO DE DESPLIEGUE (WA-US-DISPLAY-NAME) PARA QUE EL
002940*    MAESTRO NO TENGA QUE RECONSTRUIRLO CADA VEZ QUE SE CONSULTA.
002950*****************************************************************
002960 01  WS-USER-ACTUAL.
002970     05  WA-US-FIRST-NAME        PIC X(40).
002980     05  WA-US-MIDDLE-NAME       PIC X(40).
002990     05  WA-US-LAST-NAME         PIC X(40).
003000     05  WA-US-DISPLAY-NAME      PIC X(82).
003010     05  WA-US-EMAIL             PIC X(80).
003020     05  WA-US-LOCATOR-ID        PIC X(64).
003030     05  WA-US-ROLE-SUBMITTER    PIC X(01).
003040     05  FILLER                  PIC X(13).
003050 01  WS-USER-GUARDADO.
003060     05  WB-US-FIRST-NAME        PIC X(40).
003070     05  WB-US-MIDDLE-NAME       PIC X(40).
003080     05  WB-US-LAST-NAME         PIC X(40).
003090     05  WB-US-DISPLAY-NAME      PIC X(82).
003100     05  WB-US-EMAIL             PIC X(80).
003110     05  WB-US-LOCATOR-ID        PIC X(64).
003120     05  WB-US-ROLE-SUBMITTER    PIC X(01).
003130     05  FILLER                  PIC X(13).
003140*****************************************************************
003150*    T A B L A S   D E   A L M A C E N   ( C O P I A   E N
003160*    MEMORIA DE LOS TRES ARCHIVOS MAESTROS, CARGADA AL INICIO
003170*    Y REESCRITA COMPLETA AL FINAL DE LA CORRIDA )
003180*    EL ANCHO DE CADA RENGLON (1150/280/360) DEBE COINCIDIR CON
003190*    EL DE GRANT-RECORD/FUNDER-RECORD/USER-RECORD DE LA SECCION
003200*    DE ARCHIVOS; SI ALGUN DIA SE AGREGA UN CAMPO AL COPY DEL
003210*    MAESTRO HAY QUE AJUSTAR TAMBIEN ESTA TABLA.
003220*****************************************************************
003230 01  WS-TABLA-ST-GRANTS.
003240     05  WS-ST-GRANTS-FILA       PIC X(1150) OCCURS 2000 TIMES.
003250     05  FILLER                  PIC X(01).
003260 01  WS-TABLA-ST-FUNDERS.
003270     05  WS-ST-FUNDERS-FILA      PIC X(280)  OCCURS 2000 TIMES.
003280     05  FILLER                  PIC X(01).
003290 01  WS-TABLA-ST-USERS.
003300     05  WS-ST-USERS-FILA        PIC X(360)  OCCURS 2000 TIMES.
003310     05  FILLER                  PIC X(01).
003320*****************************************************************
003330*    TABLA DE GRANTS EN PROCESO DURANTE LA CORRIDA ACTUAL.  CADA
003340*    RENGLON GUARDA LA LLAVE CRUDA (TAL COMO VINO EN EL EXTRACTO,
003350*    SIN CALIFICAR) PARA QUE 322A PUEDA COMPARAR SIN TENER QUE
003360*    CALIFICAR DE NUEVO CADA VEZ, MAS EL AREA DE DATOS COMPLETA
003370*    DEL GRANT QUE SE VA ARMANDO FILA A FILA.
003380*****************************************************************
003390 01  WS-TABLA-GRANTS-TRAB.
003400     05  WS-GT-FILA OCCURS 2000 TIMES.
003410         10  WT-LLAVE-CRUDA      PIC X(32).
003420         10  WT-DATOS            PIC X(1150).
003430     05  FILLER                  PIC X(01).
003440*****************************************************************
003450*    CACHE DE FINANCIADORES Y USUARIOS YA RESUELTOS EN LA
003460*    CORRIDA ACTUAL (EVITA CONSULTAR/GRABAR DOS VECES).  GUARDAN
003470*    LA LLAVE CRUDA (PARA BUSCAR) Y LA LLAVE/LOCATOR-ID YA
003480*    CALIFICADOS (PARA NO TENER QUE CALIFICAR DE NUEVO CADA VEZ
003490*    QUE SE ENCUENTRA LA MISMA ENTIDAD EN OTRA FILA DEL EXTRACTO).
003500*****************************************************************
003510 01  WS-CACHE-FUNDERS.
003520     05  WS-CF-FILA OCCURS 2000 TIMES.
003530         10  WF-LLAVE-CRUDA      PIC X(32).
003540         10  WF-LLAVE-CALIF      PIC X(48).
003550     05  FILLER                  PIC X(01).
003560 01  WS-CACHE-USUARIOS.
003570     05  WS-CU-FILA OCCURS 2000 TIMES.
003580         10  WU-EMPLEADO-ID      PIC X(16).
003590         10  WU-LOCATOR-ID       PIC X(64).
003600     05  FILLER                  PIC X(01).
003610*****************************************************************
003620*          C O N T A D O R E S   Y   S U B I N D I C E S
003630*****************************************************************
003640*    CANTIDAD DE FILAS OCUPADAS EN CADA UNA DE LAS FOTOS DE
003650*    MAESTRO Y DE LA TABLA DE GRANTS EN PROCESO.
003660 77  WS-CNT-ST-GRANTS            PIC 9(04) COMP-3 VALUE ZERO.
003670 77  WS-CNT-ST-FUNDERS           PIC 9(04) COMP-3 VALUE ZERO.
003680 77  WS-CNT-ST-USERS             PIC 9(04) COMP-3 VALUE ZERO.
003690 77  WS-CNT-GRANTS-TRAB          PIC 9(04) COMP-3 VALUE ZERO.
003700 77  WS-CNT-CACHE-FUNDERS        PIC 9(04) COMP-3 VALUE ZERO.
003710 77  WS-CNT-CACHE-USUARIOS       PIC 9(04) COMP-3 VALUE ZERO.
003720*    SUBINDICES DE BUSQUEDA/RECORRIDO SOBRE LAS TABLAS DE ARRIBA;
003730*    CADA UNO SE USA EN SU PROPIO PAR DE PARRAFOS BUSCA/COMPARA.
003740 77  WS-SUB-SG                   PIC 9(04) COMP-3 VALUE ZERO.
003750 77  WS-SUB-SF                   PIC 9(04) COMP-3 VALUE ZERO.
003760 77  WS-SUB-SU                   PIC 9(04) COMP-3 VALUE ZERO.
003770 77  WS-SUB-GT                   PIC 9(04) COMP-3 VALUE ZERO.
003780 77  WS-SUB-CF                   PIC 9(04) COMP-3 VALUE ZERO.
003790 77  WS-SUB-CU                   PIC 9(04) COMP-3 VALUE ZERO.
003800 77  WS-SUB-COPI                 PIC 9(02) COMP-3 VALUE ZERO.
003810*    INDICADORES DE UN SOLO CARACTER COMPARTIDOS POR VARIOS
003820*    PARRAFOS DE BUSQUEDA, COMPARACION Y RECONCILIACION.
003830 77  WS-IND-ENCONTRADO           PIC X(01) VALUE 'N'.
003840     88  SE-ENCONTRO                  VALUE 'S'.
003850 77  WS-IND-CAMBIO                PIC X(01) VALUE 'N'.
003860     88  HAY-CAMBIO                   VALUE 'S'.
003870 77  WS-IND-CREAR                PIC X(01) VALUE 'N'.
003880     88  PERMITE-CREAR                VALUE 'S'.
003890*    AREAS DE TRABAJO TEMPORALES PARA CALIFICAR LLAVES (360/365)
003900*    Y PARA RESOLVER EL FINANCIADOR DE LA FILA ACTUAL (350).
003910 77  WS-USUARIO-REF               PIC X(16) VALUE SPACES.
003920 77  WS-LLAVE-CRUDA-TMP           PIC X(32) VALUE SPACES.
003930 77  WS-TIPO-CALIF                PIC X(10) VALUE SPACES.
003940 77  WS-LLAVE-CALIFICADA          PIC X(64) VALUE SPACES.
003950 77  WS-LLAVE-BUSQUEDA            PIC X(64) VALUE SPACES.
003960 77  WS-POLITICA-CRUDA-TMP        PIC X(64) VALUE SPACES.
003970 77  WS-POLITICA-AJUSTADA         PIC X(64) VALUE SPACES.
003980 77  WS-URL-CALIFICADA            PIC X(160) VALUE SPACES.
003990 77  WS-FUN-LLAVE-RAW             PIC X(32) VALUE SPACES.
004000 77  WS-FUN-NOMBRE                PIC X(80) VALUE SPACES.
004010 77  WS-FUN-POLITICA              PIC X(64) VALUE SPACES.
004020 77  WS-FUN-LLAVE-CALIF           PIC X(48) VALUE SPACES.
004030*    CAMPOS DE EDICION NUMERICA PARA LAS CIFRAS DEL REPORTE.
004040 77  WS-NUM-EDITADO7              PIC ZZZZZZ9.
004050 77  WS-NUM-EDITADO5              PIC ZZZZ9.
004060*****************************************************************
004070*          E S T A D I S T I C A S   D E   L A   C O R R I D A
004080*****************************************************************
004090 01  WS-ESTADISTICAS.
004100     05  ST-MODE                 PIC X(06).
004110     05  ST-ROWS-PROCESSED       PIC 9(07) COMP-3.
004120     05  ST-ENTITIES-PROCESSED   PIC 9(07) COMP-3.
004130     05  ST-GRANTS-CREATED       PIC 9(05) COMP-3.
004140     05  ST-GRANTS-UPDATED       PIC 9(05) COMP-3.
004150     05  ST-USERS-CREATED        PIC 9(05) COMP-3.
004160     05  ST-USERS-UPDATED        PIC 9(05) COMP-3.
004170     05  ST-FUNDERS-CREATED      PIC 9(05) COMP-3.
004180     05  ST-FUNDERS-UPDATED      PIC 9(05) COMP-3.
004190     05  ST-PI-COUNT             PIC 9(05) COMP-3.
004200     05  ST-COPI-COUNT           PIC 9(05) COMP-3.
004210     05  ST-LATEST-UPDATE        PIC X(26).
004220     05  FILLER                  PIC X(10).
004230*****************************************************************
004240*    DESGLOSE DE MARCAS DE FECHA PARA DETERMINAR CUAL ES LA
004250*    MAS RECIENTE (LA MARCA LLEGA COMO TEXTO DESDE COEUS).
004260*****************************************************************
004270 01  WS-MARCA-NUEVA               PIC X(26) VALUE SPACES.
004280 01  WS-MARCA-NUEVA-R REDEFINES WS-MARCA-NUEVA.
004290     05  MN-ANIO                 PIC 9(04).
004300     05  FILLER                  PIC X(01).
004310     05  MN-MES                  PIC 9(02).
004320     05  FILLER                  PIC X(01).
004330     05  MN-DIA                  PIC 9(02).
004340     05  FILLER                  PIC X(01).
004350     05  MN-HORA                 PIC 9(02).
004360     05  FILLER                  PIC X(01).
004370     05  MN-MINUTO               PIC 9(02).
004380     05  FILLER                  PIC X(01).
004390     05  MN-SEGUNDO              PIC 9(02).
004400     05  FILLER                  PIC X(01).
004410     05  MN-FRACCION             PIC 9(06).
004420 01  WS-MARCA-VIEJA               PIC X(26) VALUE SPACES.
004430 01  WS-MARCA-VIEJA-R REDEFINES WS-MARCA-VIEJA.
004440     05  MV-ANIO                 PIC 9(04).
004450     05  FILLER                  PIC X(01).
004460     05  MV-MES                  PIC 9(02).
004470     05  FILLER                  PIC X(01).
004480     05  MV-DIA                  PIC 9(02).
004490     05  FILLER                  PIC X(01).
004500     05  MV-HORA                 PIC 9(02).
004510     05  FILLER                  PIC X(01).
004520     05  MV-MINUTO               PIC 9(02).
004530     05  FILLER                  PIC X(01).
004540     05  MV-SEGUNDO              PIC 9(02).
004550     05  FILLER                  PIC X(01).
004560     05  MV-FRACCION             PIC 9(06).
004570*****************************************************************
004580*          L I N E A   D E   R E P O R T E
004590*****************************************************************
004600 01  WS-LINEA-TXT-REC.
004610     05  WS-LINEA-TXT            PIC X(78).
004620     05  FILLER                  PIC X(02).
004630 PROCEDURE DIVISION.
004640*****************************************************************
004650*                    C O N T R O L   P R I N C I P A L
004660*****************************************************************
004670 000-PRINCIPAL SECTION.
004680*    TOMA EL PARAMETRO DE MODO Y PONE EN CERO/BLANCOS TODAS LAS
004690*    ESTADISTICAS Y CONTADORES ANTES DE TOCAR UN SOLO ARCHIVO.
004700     PERFORM 100-ACEPTA-PARAMETRO      THRU 100-ACEPTA-PARAMETRO-E
004710     PERFORM 110-INICIALIZA-ESTADISTICAS
004720         THRU 110-INICIALIZA-ESTADISTICAS-E
004730*    ABRE LOS CINCO ARCHIVOS Y CARGA EN MEMORIA LA FOTO COMPLETA
004740*    DE LOS TRES MAESTROS, SIN IMPORTAR EL MODO DE LA CORRIDA;
004750*    LOS TRES MODOS NECESITAN LAS TRES FOTOS PARA RECONCILIAR.
004760     PERFORM 200-APERTURA-ARCHIVOS     THRU 200-APERTURA-ARCHIVOS-E
004770     PERFORM 210-CARGA-TABLA-GRANTS    THRU 210-CARGA-TABLA-GRANTS-E
004780     PERFORM 220-CARGA-TABLA-FUNDERS  THRU 220-CARGA-TABLA-FUNDERS-E
004790     PERFORM 230-CARGA-TABLA-USERS     THRU 230-CARGA-TABLA-USERS-E
004800*    EL PARAMETRO DE MODO DECIDE CUAL DE LOS TRES CICLOS DE
004810*    PROCESO RECORRE EL EXTRACTO; LOS TRES COMPARTEN 310 COMO
004820*    UNICO PUNTO DE LECTURA DE COEXTR.
004830     EVALUATE TRUE
004840         WHEN MODO-GRANT
004850             PERFORM 300-PROCESA-MODO-GRANT
004860                 THRU 300-PROCESA-MODO-GRANT-E
004870         WHEN MODO-USER
004880             PERFORM 400-PROCESA-MODO-USER
004890                 THRU 400-PROCESA-MODO-USER-E
004900         WHEN MODO-FUNDER
004910             PERFORM 500-PROCESA-MODO-FUNDER
004920                 THRU 500-PROCESA-MODO-FUNDER-E
004930     END-EVALUATE
004940*    CON LA CORRIDA YA RECONCILIADA EN MEMORIA, IMPRIME EL
004950*    RESUMEN, REGRABA LOS TRES MAESTROS Y CIERRA TODO ANTES DE
004960*    TERMINAR EL PASO.
004970     PERFORM 900-REPORTE               THRU 900-REPORTE-E
004980     PERFORM 950-GRABA-ARCHIVOS        THRU 950-GRABA-ARCHIVOS-E
004990     PERFORM 999-CIERRE                THRU 999-CIERRE-E
005000     STOP RUN.
005010 000-PRINCIPAL-E.
005020     EXIT.
005030
005040*****************************************************************
005050*    100-ACEPTA-PARAMETRO
005060*    PROPOSITO : LEE LA TARJETA DE PARAMETRO (SYSIN) Y DEJA EN WS-MODO
005070*                EL VALOR QUE GOBIERNA TODA LA CORRIDA: 'GRANT ',
005080*                'USER  ' O 'FUNDER'.  EL FORMATO DEL PARAMETRO ES EL
005090*                DE UNA TARJETA DE CONTROL CLASICA: UNA SOLA PALABRA
005100*                ALINEADA A LA IZQUIERDA, SIN COMILLAS NI SEPARADORES.
005110*    RECIBE    : TARJETA SYSIN (ACCEPT).
005120*    DEVUELVE  : WS-MODO EN WKS-PARAMETRO.
005130*****************************************************************
005140 100-ACEPTA-PARAMETRO SECTION.
005150     MOVE SPACES TO WS-MODO
005160     ACCEPT WS-MODO FROM SYSIN.
005170 100-ACEPTA-PARAMETRO-E.
005180     EXIT.
005190
005200*****************************************************************
005210*    110-INICIALIZA-ESTADISTICAS
005220*    PROPOSITO : PONE EN CERO/BLANCOS EL AREA WS-ESTADISTICAS QUE SE
005230*                VA ACUMULANDO A LO LARGO DE LA CORRIDA Y QUE AL FINAL
005240*                SE VUELCA AL REPORTE POR 900-REPORTE.  TAMBIEN REINICIA
005250*                LOS CONTADORES DE LAS TRES TABLAS DE TRABAJO EN MEMORIA
005260*                (GRANTS EN PROCESO, CACHE DE FUNDERS, CACHE DE USERS).
005270*    RECIBE    : WS-MODO (YA ACEPTADO POR 100).
005280*    DEVUELVE  : WS-ESTADISTICAS Y LOS CONTADORES WS-CNT-* EN CERO.
005290*****************************************************************
005300 110-INICIALIZA-ESTADISTICAS SECTION.
005310     MOVE SPACES TO WS-ESTADISTICAS
005320     MOVE WS-MODO TO ST-MODE
005330     MOVE ZERO TO ST-ROWS-PROCESSED ST-ENTITIES-PROCESSED
005340     MOVE ZERO TO ST-GRANTS-CREATED ST-GRANTS-UPDATED
005350     MOVE ZERO TO ST-USERS-CREATED ST-USERS-UPDATED
005360     MOVE ZERO TO ST-FUNDERS-CREATED ST-FUNDERS-UPDATED
005370     MOVE ZERO TO ST-PI-COUNT ST-COPI-COUNT
005380     MOVE SPACES TO ST-LATEST-UPDATE
005390     MOVE ZERO TO WS-CNT-GRANTS-TRAB
005400     MOVE ZERO TO WS-CNT-CACHE-FUNDERS
005410     MOVE ZERO TO WS-CNT-CACHE-USUARIOS.
005420 110-INICIALIZA-ESTADISTICAS-E.
005430     EXIT.
005440*****************************************************************
005450*                    A P E R T U R A   D E   A R C H I V O S
005460*****************************************************************
005470*****************************************************************
005480*    200-APERTURA-ARCHIVOS ABRE LOS CINCO ARCHIVOS DE LA CORRIDA
005490*    (EL EXTRACTO DE ENTRADA, LOS TRES MAESTROS RECONCILIADOS Y EL
005500*    REPORTE DE SALIDA).  SI CUALQUIER OPEN FALLA, LA SECCION
005510*    GUARDA EL NOMBRE DEL ARCHIVO Y SU ESTADO EN EL AREA COMUN
005520*    (ARCHIVO, FS-COMUN, FSE-COMUN) Y SALTA CON GO TO AL PARRAFO
005530*    200-ERROR-APERTURA EN VEZ DE REPETIR CINCO VECES LA MISMA
005540*    LLAMADA A DEBD1R00 Y EL MISMO DISPLAY, SIGUIENDO LA PRACTICA
005550*    DEL DEPARTAMENTO PARA SECCIONES QUE ABREN VARIOS ARCHIVOS.
005560*    SI LOS CINCO OPEN TERMINAN BIEN, EL FLUJO CAE EN EL GO TO
005570*    FINAL QUE BRINCA EL PARRAFO DE ERROR Y SALE DIRECTO POR
005580*    200-APERTURA-ARCHIVOS-E.
005590*****************************************************************
005600 200-APERTURA-ARCHIVOS SECTION.
005610     OPEN INPUT COEXTR
005620     IF FS-COEXTR NOT = 0
005630        MOVE 'OPEN'     TO ACCION
005640        MOVE SPACES     TO LLAVE
005650        MOVE 'COEXTR'   TO ARCHIVO
005660        MOVE FS-COEXTR  TO FS-COMUN
005670        MOVE FSE-COEXTR TO FSE-COMUN
005680        GO TO 200-ERROR-APERTURA
005690     END-IF
005700     OPEN INPUT GRGRNTH
005710     IF FS-GRGRNTH NOT = 0
005720        MOVE 'OPEN'      TO ACCION
005730        MOVE SPACES      TO LLAVE
005740        MOVE 'GRGRNTH'   TO ARCHIVO
005750        MOVE FS-GRGRNTH  TO FS-COMUN
005760        MOVE FSE-GRGRNTH TO FSE-COMUN
005770        GO TO 200-ERROR-APERTURA
005780     END-IF
005790     OPEN INPUT GRFNDRH
005800     IF FS-GRFNDRH NOT = 0
005810        MOVE 'OPEN'      TO ACCION
005820        MOVE SPACES      TO LLAVE
005830        MOVE 'GRFNDRH'   TO ARCHIVO
005840        MOVE FS-GRFNDRH  TO FS-COMUN
005850        MOVE FSE-GRFNDRH TO FSE-COMUN
005860        GO TO 200-ERROR-APERTURA
005870     END-IF
005880     OPEN INPUT GRUSRTH
005890     IF FS-GRUSRTH NOT = 0
005900        MOVE 'OPEN'      TO ACCION
005910        MOVE SPACES      TO LLAVE
005920        MOVE 'GRUSRTH'   TO ARCHIVO
005930        MOVE FS-GRUSRTH  TO FS-COMUN
005940        MOVE FSE-GRUSRTH TO FSE-COMUN
005950        GO TO 200-ERROR-APERTURA
005960     END-IF
005970     OPEN OUTPUT GRRPT01
005980     IF FS-GRRPT01 NOT = 0
005990        MOVE 'OPEN'      TO ACCION
006000        MOVE SPACES      TO LLAVE
006010        MOVE 'GRRPT01'   TO ARCHIVO
006020        MOVE FS-GRRPT01  TO FS-COMUN
006030        MOVE FSE-GRRPT01 TO FSE-COMUN
006040        GO TO 200-ERROR-APERTURA
006050     END-IF
006060     GO TO 200-APERTURA-ARCHIVOS-E.
006070*    PARRAFO COMUN DE ERROR DE OPEN.  SE LLEGA AQUI SOLAMENTE POR
006080*    GO TO DESDE ARRIBA; ARCHIVO/ACCION/FS-COMUN/FSE-COMUN YA
006090*    VIENEN CARGADOS CON LOS DATOS DEL ARCHIVO QUE FALLO.
006100 200-ERROR-APERTURA.
006110     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006120                           FS-COMUN, FSE-COMUN
006130     DISPLAY '*** ERROR AL ABRIR ARCHIVO ' ARCHIVO ' ***'
006140     MOVE 91 TO RETURN-CODE
006150     STOP RUN.
006160 200-APERTURA-ARCHIVOS-E.
006170     EXIT.
006180*****************************************************************
006190*          C A R G A   D E   T A B L A S   D E   A L M A C E N
006200*    LOS TRES PARRAFOS 211/221/231 LEEN, RESPECTIVAMENTE, EL
006210*    MAESTRO DE GRANT, DE FINANCIADOR Y DE USUARIO COMPLETO HACIA
006220*    LA TABLA DE TRABAJO CORRESPONDIENTE.  CUALQUIER ERROR DE
006230*    LECTURA DISTINTO DE FIN DE ARCHIVO SALTA POR GO TO AL PARRAFO
006240*    COMUN 235-ERROR-CARGA-TABLA, QUE QUEDA FUERA DE LAS TRES
006250*    SECCIONES DE CARGA PARA NO TRIPLICAR LA LLAMADA A DEBD1R00.
006260*****************************************************************
006270 210-CARGA-TABLA-GRANTS SECTION.
006280     MOVE 'N' TO SW-FIN-GRGRNTH
006290     PERFORM 211-LEE-FILA-GRGRNTH
006300         UNTIL FIN-GRGRNTH
006310     CLOSE GRGRNTH.
006320 210-CARGA-TABLA-GRANTS-E.
006330     EXIT.
006340
006350*****************************************************************
006360*    211-LEE-FILA-GRGRNTH
006370*    PROPOSITO : LEE UNA FILA DEL MAESTRO DE GRANT RECONCILIADO Y LA
006380*                AGREGA A LA TABLA DE TRABAJO WS-ST-GRANTS-FILA, QUE
006390*                SIRVE DE 'FOTO' DEL ARCHIVO MIENTRAS DURA LA CORRIDA.
006400*    RECIBE    : NINGUNO (LEE DE GRGRNTH).
006410*    DEVUELVE  : SW-FIN-GRGRNTH EN 'S' AL LLEGAR AL FINAL DEL ARCHIVO.
006420*****************************************************************
006430 211-LEE-FILA-GRGRNTH SECTION.
006440     READ GRGRNTH
006450         AT END
006460             MOVE 'S' TO SW-FIN-GRGRNTH
006470     END-READ
006480     EVALUATE FS-GRGRNTH
006490         WHEN 0
006500             ADD 1 TO WS-CNT-ST-GRANTS
006510             MOVE GRANT-RECORD TO
006520                  WS-ST-GRANTS-FILA (WS-CNT-ST-GRANTS)
006530         WHEN 10
006540             CONTINUE
006550         WHEN OTHER
006560             MOVE 'READ'     TO ACCION
006570             MOVE SPACES     TO LLAVE
006580             MOVE 'GRGRNTH'  TO ARCHIVO
006590             MOVE FS-GRGRNTH  TO FS-COMUN
006600             MOVE FSE-GRGRNTH TO FSE-COMUN
006610             GO TO 235-ERROR-CARGA-TABLA
006620     END-EVALUATE.
006630 211-LEE-FILA-GRGRNTH-E.
006640     EXIT.
006650
006660*****************************************************************
006670*    220-CARGA-TABLA-FUNDERS
006680*    PROPOSITO : IGUAL QUE 210, PERO PARA EL MAESTRO DE FINANCIADOR
006690*                (GRFNDRH); DEJA LA TABLA WS-ST-FUNDERS-FILA CARGADA
006700*                ANTES DE ENTRAR A CUALQUIERA DE LOS TRES MODOS.
006710*****************************************************************
006720 220-CARGA-TABLA-FUNDERS SECTION.
006730     MOVE 'N' TO SW-FIN-GRFNDRH
006740     PERFORM 221-LEE-FILA-GRFNDRH
006750         UNTIL FIN-GRFNDRH
006760     CLOSE GRFNDRH.
006770 220-CARGA-TABLA-FUNDERS-E.
006780     EXIT.
006790
006800*****************************************************************
006810*    221-LEE-FILA-GRFNDRH
006820*    PROPOSITO : LEE UNA FILA DEL MAESTRO DE FINANCIADOR Y LA AGREGA A
006830*                LA TABLA DE TRABAJO WS-ST-FUNDERS-FILA.
006840*    RECIBE    : NINGUNO (LEE DE GRFNDRH).
006850*    DEVUELVE  : SW-FIN-GRFNDRH EN 'S' AL LLEGAR AL FINAL DEL ARCHIVO.
006860*****************************************************************
006870 221-LEE-FILA-GRFNDRH SECTION.
006880     READ GRFNDRH
006890         AT END
006900             MOVE 'S' TO SW-FIN-GRFNDRH
006910     END-READ
006920     EVALUATE FS-GRFNDRH
006930         WHEN 0
006940             ADD 1 TO WS-CNT-ST-FUNDERS
006950             MOVE FUNDER-RECORD TO
006960                  WS-ST-FUNDERS-FILA (WS-CNT-ST-FUNDERS)
006970         WHEN 10
006980             CONTINUE
006990         WHEN OTHER
007000             MOVE 'READ'     TO ACCION
007010             MOVE SPACES     TO LLAVE
007020             MOVE 'GRFNDRH'  TO ARCHIVO
007030             MOVE FS-GRFNDRH  TO FS-COMUN
007040             MOVE FSE-GRFNDRH TO FSE-COMUN
007050             GO TO 235-ERROR-CARGA-TABLA
007060     END-EVALUATE.
007070 221-LEE-FILA-GRFNDRH-E.
007080     EXIT.
007090
007100*****************************************************************
007110*    230-CARGA-TABLA-USERS
007120*    PROPOSITO : IGUAL QUE 210/220, PERO PARA EL MAESTRO DE USUARIO
007130*                (GRUSRTH); DEJA LA TABLA WS-ST-USERS-FILA CARGADA
007140*                ANTES DE ENTRAR A CUALQUIERA DE LOS TRES MODOS.
007150*****************************************************************
007160 230-CARGA-TABLA-USERS SECTION.
007170     MOVE 'N' TO SW-FIN-GRUSRTH
007180     PERFORM 231-LEE-FILA-GRUSRTH
007190         UNTIL FIN-GRUSRTH
007200     CLOSE GRUSRTH.
007210 230-CARGA-TABLA-USERS-E.
007220     EXIT.
007230
007240*****************************************************************
007250*    231-LEE-FILA-GRUSRTH
007260*    PROPOSITO : LEE UNA FILA DEL MAESTRO DE USUARIO Y LA AGREGA A LA
007270*                TABLA DE TRABAJO WS-ST-USERS-FILA.
007280*    RECIBE    : NINGUNO (LEE DE GRUSRTH).
007290*    DEVUELVE  : SW-FIN-GRUSRTH EN 'S' AL LLEGAR AL FINAL DEL ARCHIVO.
007300*****************************************************************
007310 231-LEE-FILA-GRUSRTH SECTION.
007320     READ GRUSRTH
007330         AT END
007340             MOVE 'S' TO SW-FIN-GRUSRTH
007350     END-READ
007360     EVALUATE FS-GRUSRTH
007370         WHEN 0
007380             ADD 1 TO WS-CNT-ST-USERS
007390             MOVE USER-RECORD TO
007400                  WS-ST-USERS-FILA (WS-CNT-ST-USERS)
007410         WHEN 10
007420             CONTINUE
007430         WHEN OTHER
007440             MOVE 'READ'     TO ACCION
007450             MOVE SPACES     TO LLAVE
007460             MOVE 'GRUSRTH'  TO ARCHIVO
007470             MOVE FS-GRUSRTH  TO FS-COMUN
007480             MOVE FSE-GRUSRTH TO FSE-COMUN
007490             GO TO 235-ERROR-CARGA-TABLA
007500     END-EVALUATE.
007510 231-LEE-FILA-GRUSRTH-E.
007520     EXIT.
007530*    PARRAFO COMUN DE ERROR DE LECTURA PARA LAS TRES CARGAS DE
007540*    TABLA.  SE LLEGA POR GO TO DESDE 211/221/231; NUNCA SE CAE
007550*    AQUI POR SECUENCIA NORMAL, POR ESO NO LLEVA SECTION PROPIA
007560*    NI ES ALCANZADO POR NINGUN PERFORM.
007570 235-ERROR-CARGA-TABLA.
007580     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007590                           FS-COMUN, FSE-COMUN
007600     DISPLAY '*** ERROR AL LEER ARCHIVO ' ARCHIVO ' ***'
007610     MOVE 91 TO RETURN-CODE
007620     STOP RUN.
007630*****************************************************************
007640*                    M O D O   G R A N T
007650*****************************************************************
007660 300-PROCESA-MODO-GRANT SECTION.
007670*    APAGA EL SWITCH DE FIN DE ARCHIVO Y TRAE LA PRIMERA FILA DEL
007680*    EXTRACTO ANTES DE ENTRAR AL CICLO; ASI EL PRIMER PERFORM DE
007690*    320 SIEMPRE TIENE UNA FILA VALIDA PARA EVALUAR (O EL EXTRACTO
007700*    VIENE VACIO Y EL CICLO NO SE EJECUTA NI UNA VEZ).
007710     MOVE 'N' TO SW-FIN-COEXTR
007720     PERFORM 310-LEE-FILA-COEXTR
007730*    VALIDACION DE CORDURA: SI EL EXTRACTO TRAE AL MENOS UNA FILA
007740*    Y ESA FILA NO TRAE GRANT-LOCAL-KEY, EL ARCHIVO NO CORRESPONDE
007750*    A UNA CORRIDA DE GRANTS (POSIBLE ERROR DE JCL, PARAMETRO DE
007760*    MODO EQUIVOCADO O EXTRACTO DE OTRA CARGA); SE ABORTA LA
007770*    CORRIDA EN VEZ DE GRABAR DATOS DE MALA CALIDAD.
007780     IF NOT FIN-COEXTR
007790        IF GRANT-LOCAL-KEY = SPACES
007800           DISPLAY '*** GRLD0100 - MODO GRANT, PERO LOS DATOS '
007810           DISPLAY 'NO CORRESPONDEN (GRANT-LOCAL-KEY EN BLANCO)'
007820           MOVE 91 TO RETURN-CODE
007830           PERFORM 999-CIERRE
007840           STOP RUN
007850        END-IF
007860     END-IF
007870*    FASE 1: RECORRE TODO EL EXTRACTO ARMANDO LA TABLA DE TRABAJO
007880*    DE GRANTS EN MEMORIA (UNA FILA POR GRANT/INVESTIGADOR).
007890     PERFORM 320-PROCESA-FILA-GRANT
007900         UNTIL FIN-COEXTR
007910*    FASE 2: UNA VEZ COMPLETA LA TABLA DE TRABAJO, RECONCILIA CADA
007920*    ENTRADA CONTRA EL MAESTRO DE GRANTS Y GENERA EL RENGLON DE
007930*    REPORTE CORRESPONDIENTE (ALTA, CAMBIO O SIN CAMBIO).
007940     PERFORM 600-RECONCILIA-GRANT
007950         VARYING WS-SUB-GT FROM 1 BY 1
007960         UNTIL WS-SUB-GT > WS-CNT-GRANTS-TRAB
007970     MOVE WS-CNT-GRANTS-TRAB TO ST-ENTITIES-PROCESSED.
007980 300-PROCESA-MODO-GRANT-E.
007990     EXIT.
008000
008010*****************************************************************
008020*    310-LEE-FILA-COEXTR
008030*    PROPOSITO : LEE LA SIGUIENTE LINEA DEL EXTRACTO PLANO DE COEUS.
008040*                ES EL UNICO PUNTO DE LECTURA DE COEXTR Y LO USAN LOS
008050*                TRES MODOS (GRANT, USER Y FUNDER), CADA UNO CON SU
008060*                PROPIO CICLO DE CONTROL EN 320/410/510.
008070*    RECIBE    : NINGUNO (LEE DE COEXTR).
008080*    DEVUELVE  : SW-FIN-COEXTR EN 'S' AL LLEGAR AL FINAL DEL EXTRACTO;
008090*                ST-ROWS-PROCESSED SE INCREMENTA POR CADA FILA LEIDA
008100*                CON EXITO, SIN IMPORTAR EL MODO.
008110*****************************************************************
008120 310-LEE-FILA-COEXTR SECTION.
008130     READ COEXTR
008140         AT END
008150             MOVE 'S' TO SW-FIN-COEXTR
008160     END-READ
008170     EVALUATE FS-COEXTR
008180         WHEN 0
008190             ADD 1 TO ST-ROWS-PROCESSED
008200         WHEN 10
008210             CONTINUE
008220         WHEN OTHER
008230             MOVE 'READ'   TO ACCION
008240             MOVE SPACES   TO LLAVE
008250             MOVE 'COEXTR' TO ARCHIVO
008260             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
008270                                   LLAVE, FS-COEXTR, FSE-COEXTR
008280             DISPLAY '*** ERROR AL LEER ARCHIVO COEXTR ***'
008290             MOVE 91 TO RETURN-CODE
008300             PERFORM 999-CIERRE
008310             STOP RUN
008320     END-EVALUATE.
008330 310-LEE-FILA-COEXTR-E.
008340     EXIT.
008350
008360*****************************************************************
008370*    320-PROCESA-FILA-GRANT
008380*    PROPOSITO : PROCESA UNA FILA DEL EXTRACTO EN MODO GRANT: UBICA O
008390*                CREA LA ENTRADA DEL GRANT EN LA TABLA DE TRABAJO,
008400*                APLICA LOS DATOS DEL INVESTIGADOR DE LA FILA Y
008410*                ACTUALIZA LA MARCA DE FECHA MAS RECIENTE, ANTES DE
008420*                LEER LA SIGUIENTE FILA DEL EXTRACTO.
008430*    RECIBE    : LA FILA ACTUAL DE COEXTR.
008440*    DEVUELVE  : WT-DATOS (WS-SUB-GT) ACTUALIZADA EN LA TABLA DE
008450*                TRABAJO DE GRANTS; ST-LATEST-UPDATE AL DIA.
008460*****************************************************************
008470 320-PROCESA-FILA-GRANT SECTION.
008480     PERFORM 321-PRIMERA-FILA-DEL-GRANT
008490     MOVE WT-DATOS (WS-SUB-GT) TO WS-GRANT-ACTUAL
008500     PERFORM 330-PROCESA-INVESTIGADOR
008510     MOVE WS-GRANT-ACTUAL TO WT-DATOS (WS-SUB-GT)
008520     PERFORM 850-COMPARA-MARCA-FECHA
008530     PERFORM 310-LEE-FILA-COEXTR.
008540 320-PROCESA-FILA-GRANT-E.
008550     EXIT.
008560
008570*****************************************************************
008580*    321-PRIMERA-FILA-DEL-GRANT
008590*    PROPOSITO : SI LA FILA ACTUAL ES LA PRIMERA DEL GRANT (NO ESTABA
008600*                TODAVIA EN LA TABLA DE TRABAJO), RESERVA UNA ENTRADA
008610*                NUEVA Y LA LLENA CON LOS DATOS BASICOS DEL GRANT Y DEL
008620*                FINANCIADOR PRIMARIO (POR DEFECTO, EL DIRECTO SI EL
008630*                PRIMARIO VIENE EN BLANCO).  SI YA EXISTIA, SOLO UBICA
008640*                LA ENTRADA EXISTENTE PARA QUE 330 LA SIGA LLENANDO.
008650*    RECIBE    : LA FILA ACTUAL DE COEXTR.
008660*    DEVUELVE  : WS-SUB-GT POSICIONADO SOBRE LA ENTRADA DEL GRANT;
008670*                WS-GRANT-ACTUAL CARGADO SI LA ENTRADA ES NUEVA.
008680*****************************************************************
008690 321-PRIMERA-FILA-DEL-GRANT SECTION.
008700     PERFORM 322-BUSCA-GRANT-TRAB
008710     IF NOT SE-ENCONTRO
008720*        NUEVA ENTRADA EN LA TABLA DE TRABAJO: RESERVA LA
008730*        POSICION Y GUARDA LA LLAVE CRUDA TAL COMO VINO EN
008740*        EL EXTRACTO, ANTES DE CALIFICARLA.
008750        ADD 1 TO WS-CNT-GRANTS-TRAB
008760        MOVE WS-CNT-GRANTS-TRAB TO WS-SUB-GT
008770        MOVE GRANT-LOCAL-KEY TO WT-LLAVE-CRUDA (WS-SUB-GT)
008780        MOVE SPACES TO WS-GRANT-ACTUAL
008790        MOVE ZERO TO WA-COPI-COUNT
008800*        CALIFICA LA LLAVE DEL GRANT Y TRADUCE EL CODIGO DE
008810*        ESTADO DE COEUS AL CODIGO INTERNO DEL SISTEMA.
008820        MOVE GRANT-LOCAL-KEY TO WS-LLAVE-CRUDA-TMP
008830        MOVE 'grant' TO WS-TIPO-CALIF
008840        PERFORM 360-CALIFICA-LLAVE
008850        MOVE WS-LLAVE-CALIFICADA TO WA-LOCAL-KEY
008860        MOVE GRANT-AWARD-NUMBER TO WA-AWARD-NUMBER
008870        PERFORM 610-MAPEA-ESTADO-GRANT
008880        MOVE GRANT-PROJECT-NAME TO WA-PROJECT-NAME
008890        MOVE GRANT-AWARD-DATE TO WA-AWARD-DATE
008900        MOVE GRANT-START-DATE TO WA-START-DATE
008910        MOVE GRANT-END-DATE TO WA-END-DATE
008920*        RESUELVE EL FINANCIADOR DIRECTO (SIEMPRE VIENE EN LA
008930*        FILA) Y LUEGO EL PRIMARIO; SI LA FILA NO TRAE
008940*        FINANCIADOR PRIMARIO, EL DIRECTO HACE SUS VECES.
008950        MOVE DIRECT-FUNDER-LOCAL-KEY TO WS-FUN-LLAVE-RAW
008960        MOVE DIRECT-FUNDER-NAME TO WS-FUN-NOMBRE
008970        MOVE DIRECT-FUNDER-POLICY TO WS-FUN-POLITICA
008980        PERFORM 350-RESUELVE-FUNDER-CACHE
008990        MOVE WS-FUN-LLAVE-CALIF TO WA-DIRECT-FUNDER
009000        IF PRIMARY-FUNDER-LOCAL-KEY = SPACES
009010           MOVE DIRECT-FUNDER-LOCAL-KEY TO WS-FUN-LLAVE-RAW
009020        ELSE
009030           MOVE PRIMARY-FUNDER-LOCAL-KEY TO WS-FUN-LLAVE-RAW
009040        END-IF
009050        MOVE PRIMARY-FUNDER-NAME TO WS-FUN-NOMBRE
009060        MOVE PRIMARY-FUNDER-POLICY TO WS-FUN-POLITICA
009070        PERFORM 350-RESUELVE-FUNDER-CACHE
009080        MOVE WS-FUN-LLAVE-CALIF TO WA-PRIMARY-FUNDER
009090*        GUARDA LA ENTRADA ARMADA DE VUELTA EN LA TABLA DE
009100*        TRABAJO; 330 LA VOLVERA A SACAR, COMPLETAR CON EL
009110*        INVESTIGADOR DE LA FILA Y GUARDAR OTRA VEZ.
009120        MOVE WS-GRANT-ACTUAL TO WT-DATOS (WS-SUB-GT)
009130     END-IF.
009140 321-PRIMERA-FILA-DEL-GRANT-E.
009150     EXIT.
009160
009170*****************************************************************
009180*    322-BUSCA-GRANT-TRAB
009190*    PROPOSITO : BUSQUEDA LINEAL DE GRANT-LOCAL-KEY DENTRO DE LA TABLA
009200*                DE TRABAJO WT-LLAVE-CRUDA, RECORRIENDO TODAS LAS
009210*                ENTRADAS YA ARMADAS EN LA CORRIDA ACTUAL.
009220*    RECIBE    : GRANT-LOCAL-KEY DE LA FILA ACTUAL.
009230*    DEVUELVE  : SE-ENCONTRO EN 'S' Y WS-SUB-GT POSICIONADO SOBRE LA
009240*                ENTRADA, O SE-ENCONTRO EN 'N' SI NO EXISTE TODAVIA.
009250*****************************************************************
009260 322-BUSCA-GRANT-TRAB SECTION.
009270*    BUSQUEDA LINEAL (NO HAY INDICE NI SORT); EL PERFORM VARYING
009280*    DEJA WS-SUB-GT EN N+1 AL TERMINAR, POR ESO SE RESTA 1 ABAJO
009290*    CUANDO SI SE ENCUENTRA LA ENTRADA.
009300     MOVE 'N' TO WS-IND-ENCONTRADO
009310     MOVE ZERO TO WS-SUB-GT
009320     PERFORM 322A-COMPARA-GRANT-TRAB
009330         VARYING WS-SUB-GT FROM 1 BY 1
009340         UNTIL WS-SUB-GT > WS-CNT-GRANTS-TRAB
009350            OR SE-ENCONTRO
009360     IF SE-ENCONTRO
009370        SUBTRACT 1 FROM WS-SUB-GT
009380     END-IF.
009390 322-BUSCA-GRANT-TRAB-E.
009400     EXIT.
009410
009420*****************************************************************
009430*    322A-COMPARA-GRANT-TRAB
009440*    PROPOSITO : COMPARA LA LLAVE DE LA ENTRADA ACTUAL DE LA TABLA DE
009450*                TRABAJO CONTRA GRANT-LOCAL-KEY; PARRAFO INTERNO DE
009460*                322, NO SE INVOCA DESDE NINGUN OTRO LUGAR.
009470*****************************************************************
009480 322A-COMPARA-GRANT-TRAB SECTION.
009490     IF WT-LLAVE-CRUDA (WS-SUB-GT) = GRANT-LOCAL-KEY
009500        MOVE 'S' TO WS-IND-ENCONTRADO
009510     END-IF.
009520 322A-COMPARA-GRANT-TRAB-E.
009530     EXIT.
009540*****************************************************************
009550*    PROCESO DEL INVESTIGADOR (PI O CO-PI) DE LA FILA ACTUAL
009560*****************************************************************
009570 330-PROCESA-INVESTIGADOR SECTION.
009580*    EL ROL DE LA FILA DECIDE SI EL INVESTIGADOR VA AL CAMPO
009590*    WA-PI (UN SOLO PI POR GRANT) O SE AGREGA A LA TABLA DE
009600*    CO-INVESTIGADORES (WA-COPI-TABLE, VARIOS POR GRANT).
009610     IF EXR-ROL-PI
009620        MOVE 'S' TO WS-IND-CREAR
009630        PERFORM 340-RESUELVE-USUARIO-CACHE
009640        MOVE WS-USUARIO-REF TO WA-PI
009650        ADD 1 TO ST-PI-COUNT
009660     ELSE
009670        IF EXR-ROL-COINVESTIGADOR
009680           MOVE 'S' TO WS-IND-CREAR
009690           PERFORM 340-RESUELVE-USUARIO-CACHE
009700*          SOLO SE AGREGA SI EL CO-PI NO ESTABA YA EN LA TABLA
009710*          DEL GRANT (EVITA CONTAR DOS VECES AL MISMO CO-PI).
009720           PERFORM 331-BUSCA-COPI-EN-GRANT
009730           IF NOT SE-ENCONTRO
009740              ADD 1 TO WA-COPI-COUNT
009750              MOVE WS-USUARIO-REF TO
009760                   WA-COPI-TABLE (WA-COPI-COUNT)
009770              ADD 1 TO ST-COPI-COUNT
009780           END-IF
009790        END-IF
009800     END-IF.
009810 330-PROCESA-INVESTIGADOR-E.
009820     EXIT.
009830
009840*****************************************************************
009850*    331-BUSCA-COPI-EN-GRANT
009860*    PROPOSITO : BUSCA SI EL CO-PI QUE TRAE LA FILA ACTUAL YA ESTA
009870*                REGISTRADO EN GR-COPI-TABLE DEL GRANT, PARA EVITAR
009880*                DUPLICADOS CUANDO EL MISMO CO-INVESTIGADOR APARECE EN
009890*                MAS DE UNA FILA DEL EXTRACTO.
009900*    RECIBE    : LA REFERENCIA DE USUARIO YA RESUELTA DEL CO-PI.
009910*    DEVUELVE  : SE-ENCONTRO EN 'S' SI EL CO-PI YA ESTABA EN LA TABLA.
009920*****************************************************************
009930 331-BUSCA-COPI-EN-GRANT SECTION.
009940*    BUSQUEDA LINEAL SOBRE LA TABLA DE CO-PI DEL GRANT ACTUAL,
009950*    MISMO ESQUEMA DE SUBINDICE QUE 322.
009960     MOVE 'N' TO WS-IND-ENCONTRADO
009970     MOVE ZERO TO WS-SUB-COPI
009980     PERFORM 331A-COMPARA-COPI
009990         VARYING WS-SUB-COPI FROM 1 BY 1
010000         UNTIL WS-SUB-COPI > WA-COPI-COUNT
010010            OR SE-ENCONTRO.
010020 331-BUSCA-COPI-EN-GRANT-E.
010030     EXIT.
010040
010050*****************************************************************
010060*    331A-COMPARA-COPI
010070*    PROPOSITO : COMPARA UNA POSICION DE GR-COPI-TABLE CONTRA LA
010080*                REFERENCIA BUSCADA; PARRAFO INTERNO DE 331.
010090*****************************************************************
010100 331A-COMPARA-COPI SECTION.
010110     IF WA-COPI-TABLE (WS-SUB-COPI) = WS-USUARIO-REF
010120        MOVE 'S' TO WS-IND-ENCONTRADO
010130     END-IF.
010140 331A-COMPARA-COPI-E.
010150     EXIT.
010160*****************************************************************
010170*    RESUELVE (CACHE, CONSTRUYE Y RECONCILIA) UN USUARIO POR
010180*    SU EMPLEADO-ID, UNA SOLA VEZ POR CORRIDA.
010190*****************************************************************
010200 340-RESUELVE-USUARIO-CACHE SECTION.
010210     PERFORM 341-BUSCA-CACHE-USUARIO
010220     IF NOT SE-ENCONTRO
010230*        PRIMERA VEZ QUE APARECE ESTE EMPLOYEE-ID EN LA CORRIDA:
010240*        ARMA EL AREA DE TRABAJO DEL USUARIO, CALIFICA SU LLAVE
010250*        DE LOCALIZACION Y LO AGREGA AL CACHE ANTES DE RECONCI-
010260*        LIARLO CONTRA EL MAESTRO.
010270        MOVE SPACES TO WS-USER-ACTUAL
010280        MOVE USER-FIRST-NAME TO WA-US-FIRST-NAME
010290        MOVE USER-MIDDLE-NAME TO WA-US-MIDDLE-NAME
010300        MOVE USER-LAST-NAME TO WA-US-LAST-NAME
010310        STRING USER-FIRST-NAME DELIMITED BY SPACE
010320               ' '             DELIMITED BY SIZE
010330               USER-LAST-NAME  DELIMITED BY SPACE
010340               INTO WA-US-DISPLAY-NAME
010350        END-STRING
010360        MOVE USER-EMAIL TO WA-US-EMAIL
010370        IF USER-EMPLOYEE-ID = SPACES
010380           MOVE SPACES TO WA-US-LOCATOR-ID
010390        ELSE
010400           MOVE USER-EMPLOYEE-ID TO WS-LLAVE-CRUDA-TMP
010410           MOVE 'employeeid' TO WS-TIPO-CALIF
010420           PERFORM 360-CALIFICA-LLAVE
010430           MOVE WS-LLAVE-CALIFICADA TO WA-US-LOCATOR-ID
010440        END-IF
010450        MOVE 'Y' TO WA-US-ROLE-SUBMITTER
010460        ADD 1 TO WS-CNT-CACHE-USUARIOS
010470        MOVE WS-CNT-CACHE-USUARIOS TO WS-SUB-CU
010480        MOVE USER-EMPLOYEE-ID TO WU-EMPLEADO-ID (WS-SUB-CU)
010490        MOVE WA-US-LOCATOR-ID TO WU-LOCATOR-ID (WS-SUB-CU)
010500        PERFORM 800-RECONCILIA-USER
010510     END-IF
010520*    20/08/2020 RVEL - WS-USUARIO-REF ES LA REFERENCIA QUE SE GUARDA
010530*    EN GR-PI Y EN LA TABLA DE CO-PI'S (TICKET HD-8860); SE TOMA DEL
010540*    EMPLEADO-ID CRUDO CACHEADO EN WU-EMPLEADO-ID, DE IGUAL ANCHO
010550*    (X16), Y NO DE WU-LOCATOR-ID, QUE TRAE LA LLAVE CALIFICADA DE
010560*    64 POSICIONES (DOMINIO+TIPO+LLAVE) USADA SOLO PARA EL US-LOCATOR
010570*    -ID DEL MAESTRO DE USUARIOS; AL MOVER LA CALIFICADA A UN CAMPO
010580*    DE 16 POSICIONES SE TRUNCABA SIEMPRE AL MISMO PREFIJO CONSTANTE
010590*    Y TODOS LOS PI/CO-PI DE LA CORRIDA QUEDABAN CON LA MISMA
010600*    REFERENCIA, IMPIDIENDO DISTINGUIR UN INVESTIGADOR DE OTRO.
010610     MOVE WU-EMPLEADO-ID (WS-SUB-CU) TO WS-USUARIO-REF.
010620 340-RESUELVE-USUARIO-CACHE-E.
010630     EXIT.
010640
010650*****************************************************************
010660*    341-BUSCA-CACHE-USUARIO
010670*    PROPOSITO : BUSQUEDA LINEAL DEL EMPLOYEE-ID DENTRO DEL CACHE DE
010680*                USUARIOS YA RESUELTOS EN ESTA CORRIDA (EVITA VOLVER A
010690*                CALIFICAR LA LLAVE Y RECONCILIAR CONTRA EL MAESTRO MAS
010700*                DE UNA VEZ POR INVESTIGADOR).
010710*    RECIBE    : USER-EMPLOYEE-ID DE LA FILA ACTUAL.
010720*    DEVUELVE  : SE-ENCONTRO Y EL SUBINDICE DE LA ENTRADA DEL CACHE.
010730*****************************************************************
010740 341-BUSCA-CACHE-USUARIO SECTION.
010750*    BUSQUEDA LINEAL SOBRE EL CACHE DE USUARIOS YA RESUELTOS EN
010760*    ESTA CORRIDA; MISMO ESQUEMA DE SUBINDICE QUE 322.
010770     MOVE 'N' TO WS-IND-ENCONTRADO
010780     MOVE ZERO TO WS-SUB-CU
010790     PERFORM 341A-COMPARA-CACHE-USUARIO
010800         VARYING WS-SUB-CU FROM 1 BY 1
010810         UNTIL WS-SUB-CU > WS-CNT-CACHE-USUARIOS
010820            OR SE-ENCONTRO
010830     IF SE-ENCONTRO
010840        SUBTRACT 1 FROM WS-SUB-CU
010850     END-IF.
010860 341-BUSCA-CACHE-USUARIO-E.
010870     EXIT.
010880
010890*****************************************************************
010900*    341A-COMPARA-CACHE-USUARIO
010910*    PROPOSITO : COMPARA UNA ENTRADA DEL CACHE DE USUARIOS CONTRA EL
010920*                EMPLOYEE-ID BUSCADO; PARRAFO INTERNO DE 341.
010930*****************************************************************
010940 341A-COMPARA-CACHE-USUARIO SECTION.
010950*    EL CACHE DE USUARIOS SE BUSCA POR EL EMPLOYEE-ID CRUDO TAL
010960*    COMO VIENE EN LA FILA DEL EXTRACTO, NO POR LA LLAVE
010970*    CALIFICADA, PORQUE ES EL UNICO DATO QUE SE CONOCE ANTES DE
010980*    CALIFICAR (LA CALIFICACION SOLO SE HACE LA PRIMERA VEZ).
010990     IF WU-EMPLEADO-ID (WS-SUB-CU) = USER-EMPLOYEE-ID
011000        MOVE 'S' TO WS-IND-ENCONTRADO
011010     END-IF.
011020 341A-COMPARA-CACHE-USUARIO-E.
011030     EXIT.
011040*****************************************************************
011050*    RESUELVE (CACHE, CONSTRUYE Y RECONCILIA) UN FINANCIADOR
011060*    POR SU LLAVE CRUDA, UNA SOLA VEZ POR CORRIDA.
011070*    PARAMETROS DE ENTRADA: WS-FUN-LLAVE-RAW, WS-FUN-NOMBRE,
011080*                           WS-FUN-POLITICA
011090*    RESULTADO            : WS-FUN-LLAVE-CALIF
011100*****************************************************************
011110 350-RESUELVE-FUNDER-CACHE SECTION.
011120     PERFORM 351-BUSCA-CACHE-FUNDER
011130     IF NOT SE-ENCONTRO
011140*        FINANCIADOR NUEVO EN ESTA CORRIDA: CALIFICA SU LLAVE Y
011150*        SU URL DE POLITICA (SI TRAE), LO RECONCILIA CONTRA EL
011160*        MAESTRO Y LO AGREGA AL CACHE PARA NO REPETIR EL TRABAJO
011170*        SI VUELVE A APARECER EN OTRA FILA DEL EXTRACTO.
011180        MOVE WS-FUN-LLAVE-RAW TO WS-LLAVE-CRUDA-TMP
011190        MOVE 'funder' TO WS-TIPO-CALIF
011200        PERFORM 360-CALIFICA-LLAVE
011210        MOVE SPACES TO WS-FUNDER-ACTUAL
011220        MOVE WS-LLAVE-CALIFICADA TO WA-FU-LOCAL-KEY
011230        MOVE WS-FUN-NOMBRE TO WA-FU-NAME
011240        IF WS-FUN-POLITICA = SPACES
011250           MOVE SPACES TO WA-FU-POLICY-URL
011260        ELSE
011270           MOVE WS-FUN-POLITICA TO WS-POLITICA-CRUDA-TMP
011280           PERFORM 365-CALIFICA-URL-POLITICA
011290           MOVE WS-URL-CALIFICADA TO WA-FU-POLICY-URL
011300        END-IF
011310        PERFORM 700-RECONCILIA-FUNDER
011320        ADD 1 TO WS-CNT-CACHE-FUNDERS
011330        MOVE WS-CNT-CACHE-FUNDERS TO WS-SUB-CF
011340        MOVE WS-FUN-LLAVE-RAW TO WF-LLAVE-CRUDA (WS-SUB-CF)
011350        MOVE WA-FU-LOCAL-KEY TO WF-LLAVE-CALIF (WS-SUB-CF)
011360     END-IF
011370     MOVE WF-LLAVE-CALIF (WS-SUB-CF) TO WS-FUN-LLAVE-CALIF.
011380 350-RESUELVE-FUNDER-CACHE-E.
011390     EXIT.
011400
011410*****************************************************************
011420*    351-BUSCA-CACHE-FUNDER
011430*    PROPOSITO : BUSQUEDA LINEAL DE LA LLAVE CALIFICADA DE FINANCIADOR
011440*                DENTRO DEL CACHE DE FUNDERS YA RESUELTOS EN ESTA
011450*                CORRIDA, CON EL MISMO PROPOSITO QUE 341 PARA USUARIOS.
011460*    RECIBE    : LA LLAVE CRUDA DEL FINANCIADOR A RESOLVER.
011470*    DEVUELVE  : SE-ENCONTRO Y EL SUBINDICE DE LA ENTRADA DEL CACHE.
011480*****************************************************************
011490 351-BUSCA-CACHE-FUNDER SECTION.
011500*    BUSQUEDA LINEAL SOBRE EL CACHE DE FINANCIADORES YA
011510*    RESUELTOS EN ESTA CORRIDA; MISMO ESQUEMA DE SUBINDICE QUE
011520*    322 Y 341.
011530     MOVE 'N' TO WS-IND-ENCONTRADO
011540     MOVE ZERO TO WS-SUB-CF
011550     PERFORM 351A-COMPARA-CACHE-FUNDER
011560         VARYING WS-SUB-CF FROM 1 BY 1
011570         UNTIL WS-SUB-CF > WS-CNT-CACHE-FUNDERS
011580            OR SE-ENCONTRO
011590     IF SE-ENCONTRO
011600        SUBTRACT 1 FROM WS-SUB-CF
011610     END-IF.
011620 351-BUSCA-CACHE-FUNDER-E.
011630     EXIT.
011640
011650*****************************************************************
011660*    351A-COMPARA-CACHE-FUNDER
011670*    PROPOSITO : COMPARA UNA ENTRADA DEL CACHE DE FUNDERS CONTRA LA
011680*                LLAVE BUSCADA; PARRAFO INTERNO DE 351.
011690*****************************************************************
011700 351A-COMPARA-CACHE-FUNDER SECTION.
011710*    EL CACHE DE FINANCIADORES SE BUSCA POR LA LLAVE CRUDA, IGUAL
011720*    QUE EL CACHE DE USUARIOS, PORQUE LA MISMA LLAVE CRUDA PUEDE
011730*    APARECER COMO FINANCIADOR DIRECTO EN UNA FILA Y COMO
011740*    FINANCIADOR PRIMARIO EN OTRA, Y NO SE QUIERE RESOLVER DOS
011750*    VECES.
011760     IF WF-LLAVE-CRUDA (WS-SUB-CF) = WS-FUN-LLAVE-RAW
011770        MOVE 'S' TO WS-IND-ENCONTRADO
011780     END-IF.
011790 351A-COMPARA-CACHE-FUNDER-E.
011800     EXIT.
011810*****************************************************************
011820*    CALIFICA UNA LLAVE LOCAL CON EL DOMINIO DE LA INSTALACION.
011830*    PARAMETROS: WS-LLAVE-CRUDA-TMP, WS-TIPO-CALIF.
011840*    RESULTADO : WS-LLAVE-CALIFICADA.
011850*****************************************************************
011860 360-CALIFICA-LLAVE SECTION.
011870*    ARMA LA LLAVE CALIFICADA CONCATENANDO EL DOMINIO DE LA
011880*    INSTALACION, EL TIPO DE ENTIDAD (grant/funder/employeeid)
011890*    Y LA LLAVE CRUDA, PARA QUE LA MISMA LLAVE LOCAL CRUDA DE
011900*    DOS TIPOS DISTINTOS NUNCA COLISIONE.
011910     MOVE SPACES TO WS-LLAVE-CALIFICADA
011920     STRING CT-DOMINIO       DELIMITED BY SPACE
011930            ':'              DELIMITED BY SIZE
011940            WS-TIPO-CALIF    DELIMITED BY SPACE
011950            ':'              DELIMITED BY SIZE
011960            WS-LLAVE-CRUDA-TMP DELIMITED BY SPACE
011970            INTO WS-LLAVE-CALIFICADA
011980     END-STRING.
011990 360-CALIFICA-LLAVE-E.
012000     EXIT.
012010*****************************************************************
012020*    CALIFICA UNA POLITICA DE DEPOSITO CON LA URL BASE,
012030*    ASEGURANDO UNA SOLA DIAGONAL DE SEPARACION.
012040*    PARAMETRO : WS-POLITICA-CRUDA-TMP.
012050*    RESULTADO : WS-URL-CALIFICADA.
012060*****************************************************************
012070 365-CALIFICA-URL-POLITICA SECTION.
012080*    LA URL BASE (CT-BASE-URL-POLITICA) YA TERMINA EN DIAGONAL;
012090*    SI LA POLITICA CRUDA TAMBIEN EMPIEZA CON DIAGONAL, SE LE
012100*    QUITA LA PROPIA PARA QUE LA URL RESULTANTE NO QUEDE CON
012110*    DOS DIAGONALES SEGUIDAS.
012120     IF WS-POLITICA-CRUDA-TMP (1:1) = '/'
012130        MOVE WS-POLITICA-CRUDA-TMP (2:63) TO WS-POLITICA-AJUSTADA
012140     ELSE
012150        MOVE WS-POLITICA-CRUDA-TMP TO WS-POLITICA-AJUSTADA
012160     END-IF
012170     MOVE SPACES TO WS-URL-CALIFICADA
012180     STRING CT-BASE-URL-POLITICA DELIMITED BY SPACE
012190            WS-POLITICA-AJUSTADA DELIMITED BY SPACE
012200            INTO WS-URL-CALIFICADA
012210     END-STRING.
012220 365-CALIFICA-URL-POLITICA-E.
012230     EXIT.
012240*****************************************************************
012250*    MODO USER - SINCRONIZA EL CACHE DE INVESTIGADORES CONTRA EL
012260*    EXTRACTO, SIN PERMITIR ALTAS (SOLO ACTUALIZA LOS YA EXISTEN-
012270*    TES EN EL ARCHIVO MAESTRO DE USUARIOS).
012280*****************************************************************
012290 400-PROCESA-MODO-USER SECTION.
012300*    11/08/2020 RVEL - NO VALIDAR LA PRIMERA FILA SI EL
012310*    EXTRACTO VINO VACIO (TICKET HD-8841).
012320     PERFORM 310-LEE-FILA-COEXTR
012330     IF NOT FIN-COEXTR
012340        IF USER-EMPLOYEE-ID = SPACES
012350           DISPLAY '*** ERROR - EL EXTRACTO NO CONTIENE FILAS'
012360                   ' VALIDAS DE USUARIO ***' UPON CONSOLE
012370           PERFORM 999-CIERRE
012380           MOVE 91 TO RETURN-CODE
012390           STOP RUN
012400        END-IF
012410     END-IF
012420     PERFORM 410-PROCESA-FILA-USER
012430         UNTIL FIN-COEXTR
012440     MOVE ST-ROWS-PROCESSED TO ST-ENTITIES-PROCESSED.
012450 400-PROCESA-MODO-USER-E.
012460     EXIT.
012470
012480*****************************************************************
012490*    410-PROCESA-FILA-USER
012500*    PROPOSITO : PROCESA UNA FILA DEL EXTRACTO EN MODO USER.  A
012510*                DIFERENCIA DEL MODO GRANT, AQUI NUNCA SE PERMITE DAR
012520*                DE ALTA UN USUARIO NUEVO (WS-IND-CREAR EN 'N'); SOLO SE
012530*                ACTUALIZAN LOS QUE YA EXISTEN EN EL MAESTRO.
012540*    RECIBE    : LA FILA ACTUAL DE COEXTR.
012550*    DEVUELVE  : LA ENTRADA DEL CACHE DE USUARIOS RESUELTA POR 340;
012560*                ST-LATEST-UPDATE AL DIA, IGUAL QUE EN MODO GRANT.
012570*****************************************************************
012580 410-PROCESA-FILA-USER SECTION.
012590*    11/08/2020 RVEL - FALTABA ACTUALIZAR LA MARCA DE FECHA
012600*    MAS RECIENTE EN MODO USER (TICKET HD-8841).
012610*    13/08/2020 RVEL - LA MARCA DEBE ACTUALIZARSE EN TODAS LAS
012620*    FILAS, NO SOLO CUANDO VIENE EMPLOYEE-ID, IGUAL QUE EN MODO
012630*    GRANT (TICKET HD-8841).
012640     MOVE 'N' TO WS-IND-CREAR
012650     IF USER-EMPLOYEE-ID NOT = SPACES
012660        PERFORM 340-RESUELVE-USUARIO-CACHE
012670     END-IF
012680     PERFORM 850-COMPARA-MARCA-FECHA
012690     PERFORM 310-LEE-FILA-COEXTR.
012700 410-PROCESA-FILA-USER-E.
012710     EXIT.
012720*****************************************************************
012730*    MODO FUNDER - SINCRONIZA EL CACHE DE FINANCIADORES (DIRECTO
012740*    Y PRIMARIO) CONTRA EL EXTRACTO.  NO SE LLEVA MARCA DE
012750*    ACTUALIZACION EN ESTE MODO.
012760*****************************************************************
012770 500-PROCESA-MODO-FUNDER SECTION.
012780*    11/08/2020 RVEL - NO VALIDAR LA PRIMERA FILA SI EL
012790*    EXTRACTO VINO VACIO (TICKET HD-8841).
012800     PERFORM 310-LEE-FILA-COEXTR
012810     IF NOT FIN-COEXTR
012820        IF PRIMARY-FUNDER-POLICY = SPACES
012830           DISPLAY '*** ERROR - EL EXTRACTO NO CONTIENE FILAS'
012840                   ' VALIDAS DE FINANCIADOR ***' UPON CONSOLE
012850           PERFORM 999-CIERRE
012860           MOVE 91 TO RETURN-CODE
012870           STOP RUN
012880        END-IF
012890     END-IF
012900     PERFORM 510-PROCESA-FILA-FUNDER
012910         UNTIL FIN-COEXTR
012920     MOVE ST-ROWS-PROCESSED TO ST-ENTITIES-PROCESSED.
012930 500-PROCESA-MODO-FUNDER-E.
012940     EXIT.
012950
012960*    MODO FUNDER TRABAJA UNICAMENTE CON LAS COLUMNAS DEL
012970*    FINANCIADOR PRIMARIO DE CADA LINEA DEL EXTRACTO.
012980 510-PROCESA-FILA-FUNDER SECTION.
012990     MOVE PRIMARY-FUNDER-LOCAL-KEY TO WS-FUN-LLAVE-RAW
013000     MOVE PRIMARY-FUNDER-NAME TO WS-FUN-NOMBRE
013010     MOVE PRIMARY-FUNDER-POLICY TO WS-FUN-POLITICA
013020     PERFORM 350-RESUELVE-FUNDER-CACHE
013030     PERFORM 310-LEE-FILA-COEXTR.
013040 510-PROCESA-FILA-FUNDER-E.
013050     EXIT.
013060*****************************************************************
013070*    RECONCILIA UN GRANT DE LA TABLA DE TRABAJO CONTRA EL
013080*    MAESTRO DE GRANTS.  WS-SUB-GT TRAE EL INDICE DEL GRANT A
013090*    PROCESAR DENTRO DE WS-TABLA-GRANTS-TRAB.
013100*****************************************************************
013110 600-RECONCILIA-GRANT SECTION.
013120*    TRAE LA ENTRADA DE LA TABLA DE TRABAJO A UN AREA DE TRABAJO
013130*    FIJA (WS-GRANT-ACTUAL) PARA QUE 601/602 Y EL RESTO DE ESTA
013140*    RUTINA TRABAJEN SIEMPRE SOBRE EL MISMO LAYOUT, SIN IMPORTAR
013150*    DE QUE POSICION DE LA TABLA VINO EL GRANT.
013160     MOVE WT-DATOS (WS-SUB-GT) TO WS-GRANT-ACTUAL
013170     PERFORM 601-BUSCA-GRANT-STORE
013180     IF SE-ENCONTRO
013190*        EL GRANT YA EXISTE EN EL MAESTRO; SOLO SE REESCRIBE LA
013200*        FILA EN LA FOTO SI DE VERDAD CAMBIO ALGO, PARA QUE EL
013210*        CONTADOR DE ACTUALIZADOS REFLEJE CAMBIOS REALES.
013220        MOVE WS-TABLA-ST-GRANTS (WS-SUB-SG) TO WS-GRANT-GUARDADO
013230        PERFORM 602-COMPARA-GRANT
013240        IF HAY-CAMBIO
013250           MOVE WS-GRANT-ACTUAL TO WS-TABLA-ST-GRANTS (WS-SUB-SG)
013260           ADD 1 TO ST-GRANTS-UPDATED
013270        END-IF
013280     ELSE
013290*        GRANT NUEVO: EN ESTE MODO SIEMPRE SE PERMITE EL ALTA,
013300*        A DIFERENCIA DE USUARIO Y FINANCIADOR.
013310        ADD 1 TO WS-CNT-ST-GRANTS
013320        MOVE WS-CNT-ST-GRANTS TO WS-SUB-SG
013330        MOVE WS-GRANT-ACTUAL TO WS-TABLA-ST-GRANTS (WS-SUB-SG)
013340        ADD 1 TO ST-GRANTS-CREATED
013350     END-IF.
013360 600-RECONCILIA-GRANT-E.
013370     EXIT.
013380
013390*****************************************************************
013400*    601-BUSCA-GRANT-STORE
013410*    PROPOSITO : BUSQUEDA LINEAL DE GR-LOCAL-KEY DENTRO DE LA FOTO DEL
013420*                MAESTRO DE GRANT CARGADA POR 210/211 AL INICIO DE LA
013430*                CORRIDA (WS-TABLA-ST-GRANTS).
013440*    RECIBE    : LA LLAVE CALIFICADA DEL GRANT EN PROCESO.
013450*    DEVUELVE  : SE-ENCONTRO Y WS-SUB-SG POSICIONADO SOBRE LA FILA.
013460*****************************************************************
013470 601-BUSCA-GRANT-STORE SECTION.
013480*    BUSQUEDA LINEAL SOBRE LA FOTO COMPLETA DEL MAESTRO DE
013490*    GRANT, CARGADA EN MEMORIA AL INICIO DE LA CORRIDA; MISMO
013500*    ESQUEMA DE SUBINDICE QUE 322.
013510     MOVE 'N' TO WS-IND-ENCONTRADO
013520     MOVE ZERO TO WS-SUB-SG
013530     PERFORM 601A-COMPARA-GRANT-STORE
013540         VARYING WS-SUB-SG FROM 1 BY 1
013550         UNTIL WS-SUB-SG > WS-CNT-ST-GRANTS
013560            OR SE-ENCONTRO
013570     IF SE-ENCONTRO
013580        SUBTRACT 1 FROM WS-SUB-SG
013590     END-IF.
013600 601-BUSCA-GRANT-STORE-E.
013610     EXIT.
013620
013630*****************************************************************
013640*    601A-COMPARA-GRANT-STORE
013650*    PROPOSITO : COMPARA LA LLAVE DE UNA FILA DE WS-TABLA-ST-GRANTS
013660*                CONTRA LA LLAVE BUSCADA; PARRAFO INTERNO DE 601.
013670*****************************************************************
013680 601A-COMPARA-GRANT-STORE SECTION.
013690*    LOS PRIMEROS 48 BYTES DE CADA RENGLON DE LA FOTO SON LA
013700*    LLAVE CALIFICADA DEL GRANT (DOMINIO+TIPO+LLAVE CRUDA);
013710*    EL RESTO DEL RENGLON SON LOS DEMAS CAMPOS DEL MAESTRO.
013720     IF WS-TABLA-ST-GRANTS (WS-SUB-SG) (1:48) = WA-LOCAL-KEY
013730        MOVE 'S' TO WS-IND-ENCONTRADO
013740     END-IF.
013750 601A-COMPARA-GRANT-STORE-E.
013760     EXIT.
013770
013780*****************************************************************
013790*    602-COMPARA-GRANT
013800*    PROPOSITO : DECIDE SI EL GRANT RECIEN ARMADO (WS-GRANT-ACTUAL) ES
013810*                DISTINTO DEL QUE YA ESTABA GUARDADO EN EL MAESTRO
013820*                (WS-GRANT-GUARDADO), COMPARANDO TODO EL GRUPO DE UNA
013830*                SOLA VEZ EN LUGAR DE CAMPO POR CAMPO.
013840*    RECIBE    : WS-GRANT-ACTUAL Y WS-GRANT-GUARDADO.
013850*    DEVUELVE  : WS-IND-CAMBIO EN 'S' SI HAY DIFERENCIAS.
013860*****************************************************************
013870 602-COMPARA-GRANT SECTION.
013880*    LA COMPARACION ES DE GRUPO COMPLETO (TODOS LOS CAMPOS DE
013890*    UNA SOLA VEZ) EN VEZ DE CAMPO POR CAMPO, PORQUE AQUI NO
013900*    INTERESA CUAL CAMPO CAMBIO, SOLO SI HUBO CAMBIO O NO, PARA
013910*    DECIDIR SI SE REESCRIBE LA FOTO Y SE CUENTA COMO ACTUALIZADO.
013920     MOVE 'N' TO WS-IND-CAMBIO
013930     IF WS-GRANT-ACTUAL NOT = WS-GRANT-GUARDADO
013940        MOVE 'S' TO WS-IND-CAMBIO
013950     END-IF.
013960 602-COMPARA-GRANT-E.
013970     EXIT.
013980*****************************************************************
013990*    TRADUCE EL TEXTO DE ESTADO DEL EXTRACTO COEUS AL CODIGO DE
014000*    UNA POSICION USADO EN EL MAESTRO DE GRANTS.
014010*****************************************************************
014020 610-MAPEA-ESTADO-GRANT SECTION.
014030*    EL EXTRACTO TRAE EL ESTADO EN TEXTO LARGO (IGUAL QUE LO
014040*    MUESTRA LA PANTALLA DE COEUS); EL MAESTRO LO GUARDA EN UNA
014050*    SOLA POSICION PARA AHORRAR ESPACIO EN EL RENGLON, IGUAL QUE
014060*    OTROS CODIGOS DE UNA POSICION DEL DEPARTAMENTO.  UN ESTADO
014070*    QUE NO SE RECONOCE QUEDA EN BLANCO, NO SE RECHAZA LA FILA.
014080     EVALUATE GRANT-AWARD-STATUS
014090         WHEN 'Active'
014100              MOVE 'A' TO WA-AWARD-STATUS
014110         WHEN 'Pre-Award'
014120              MOVE 'P' TO WA-AWARD-STATUS
014130         WHEN 'Terminated'
014140              MOVE 'T' TO WA-AWARD-STATUS
014150         WHEN OTHER
014160              MOVE SPACE TO WA-AWARD-STATUS
014170     END-EVALUATE.
014180 610-MAPEA-ESTADO-GRANT-E.
014190     EXIT.
014200*****************************************************************
014210*    RECONCILIA UN FINANCIADOR CONTRA EL MAESTRO.  UN FINANCIA-
014220*    DOR SIN NOMBRE NUNCA SE DA DE ALTA (SOLO SE ACTUALIZA SI YA
014230*    EXISTE).
014240*****************************************************************
014250 700-RECONCILIA-FUNDER SECTION.
014260*    A DIFERENCIA DE 600 (GRANT), AQUI NO SE TRAE UN AREA DE
014270*    TRABAJO NUEVA DESDE UNA TABLA PROPIA: WS-FUNDER-ACTUAL YA
014280*    FUE ARMADO POR 350-RESUELVE-FUNDER-CACHE ANTES DE LLEGAR
014290*    A ESTA RUTINA.
014300     PERFORM 701-BUSCA-FUNDER-STORE
014310     IF SE-ENCONTRO
014320        MOVE WS-TABLA-ST-FUNDERS (WS-SUB-SF) TO WS-FUNDER-GUARDADO
014330        PERFORM 702-COMPARA-FUNDER
014340        IF HAY-CAMBIO
014350           MOVE WS-FUNDER-ACTUAL TO WS-TABLA-ST-FUNDERS (WS-SUB-SF)
014360           ADD 1 TO ST-FUNDERS-UPDATED
014370        END-IF
014380     ELSE
014390*        UN FINANCIADOR SIN NOMBRE EN EL EXTRACTO NO SE DA DE
014400*        ALTA NUNCA; SIMPLEMENTE SE IGNORA Y SIGUE SIN EXISTIR
014410*        EN LA FOTO DEL MAESTRO.
014420        IF WA-FU-NAME NOT = SPACES
014430           ADD 1 TO WS-CNT-ST-FUNDERS
014440           MOVE WS-CNT-ST-FUNDERS TO WS-SUB-SF
014450           MOVE WS-FUNDER-ACTUAL TO WS-TABLA-ST-FUNDERS (WS-SUB-SF)
014460           ADD 1 TO ST-FUNDERS-CREATED
014470        END-IF
014480     END-IF.
014490 700-RECONCILIA-FUNDER-E.
014500     EXIT.
014510
014520*****************************************************************
014530*    701-BUSCA-FUNDER-STORE
014540*    PROPOSITO : BUSQUEDA LINEAL DE FU-LOCAL-KEY DENTRO DE LA FOTO DEL
014550*                MAESTRO DE FINANCIADOR CARGADA POR 220/221.
014560*    RECIBE    : LA LLAVE CALIFICADA DEL FUNDER EN PROCESO.
014570*    DEVUELVE  : SE-ENCONTRO Y WS-SUB-SF POSICIONADO SOBRE LA FILA.
014580*****************************************************************
014590 701-BUSCA-FUNDER-STORE SECTION.
014600*    BUSQUEDA LINEAL SOBRE LA FOTO DEL MAESTRO DE FINANCIADOR,
014610*    MISMO ESQUEMA QUE 601.
014620     MOVE 'N' TO WS-IND-ENCONTRADO
014630     MOVE ZERO TO WS-SUB-SF
014640     PERFORM 701A-COMPARA-FUNDER-STORE
014650         VARYING WS-SUB-SF FROM 1 BY 1
014660         UNTIL WS-SUB-SF > WS-CNT-ST-FUNDERS
014670            OR SE-ENCONTRO
014680     IF SE-ENCONTRO
014690        SUBTRACT 1 FROM WS-SUB-SF
014700     END-IF.
014710 701-BUSCA-FUNDER-STORE-E.
014720     EXIT.
014730
014740*****************************************************************
014750*    701A-COMPARA-FUNDER-STORE
014760*    PROPOSITO : COMPARA LA LLAVE DE UNA FILA DE WS-TABLA-ST-FUNDERS
014770*                CONTRA LA LLAVE BUSCADA; PARRAFO INTERNO DE 701.
014780*****************************************************************
014790 701A-COMPARA-FUNDER-STORE SECTION.
014800*    MISMO ESQUEMA DE LLAVE-PREFIJO QUE 601A: LOS PRIMEROS 48
014810*    BYTES DEL RENGLON DE LA FOTO SON LA LLAVE CALIFICADA DEL
014820*    FINANCIADOR.
014830     IF WS-TABLA-ST-FUNDERS (WS-SUB-SF) (1:48) = WA-FU-LOCAL-KEY
014840        MOVE 'S' TO WS-IND-ENCONTRADO
014850     END-IF.
014860 701A-COMPARA-FUNDER-STORE-E.
014870     EXIT.
014880
014890*****************************************************************
014900*    702-COMPARA-FUNDER
014910*    PROPOSITO : DECIDE SI EL FUNDER ACTUAL ES DISTINTO DEL GUARDADO,
014920*                COMPARANDO TODO EL GRUPO DE UNA SOLA VEZ, IGUAL QUE
014930*                602 PARA GRANT.
014940*    RECIBE    : WS-FUNDER-ACTUAL Y WS-FUNDER-GUARDADO.
014950*    DEVUELVE  : WS-IND-CAMBIO EN 'S' SI HAY DIFERENCIAS.
014960*****************************************************************
014970 702-COMPARA-FUNDER SECTION.
014980*    COMPARACION DE GRUPO COMPLETO, IGUAL QUE 602 PARA GRANT;
014990*    CUALQUIER DIFERENCIA EN NOMBRE O POLITICA DEL FINANCIADOR
015000*    CUENTA COMO CAMBIO.
015010     MOVE 'N' TO WS-IND-CAMBIO
015020     IF WS-FUNDER-ACTUAL NOT = WS-FUNDER-GUARDADO
015030        MOVE 'S' TO WS-IND-CAMBIO
015040     END-IF.
015050 702-COMPARA-FUNDER-E.
015060     EXIT.
015070*****************************************************************
015080*    RECONCILIA UN INVESTIGADOR CONTRA EL MAESTRO DE USUARIOS.
015090*    LA ALTA SOLO PROCEDE CUANDO EL INDICADOR WS-IND-CREAR LO
015100*    PERMITE (MODO USER NUNCA DA DE ALTA).
015110*****************************************************************
015120 800-RECONCILIA-USER SECTION.
015130*    AL IGUAL QUE EN 700, EL AREA DE TRABAJO (WS-USER-ACTUAL) YA
015140*    FUE LLENADA POR 340-RESUELVE-USUARIO-CACHE ANTES DE ENTRAR
015150*    AQUI; ESTA RUTINA SOLO DECIDE ALTA/CAMBIO/SIN CAMBIO CONTRA
015160*    LA FOTO DEL MAESTRO.
015170     PERFORM 801-BUSCA-USER-STORE
015180     IF SE-ENCONTRO
015190*        USUARIO YA CONOCIDO: SE MARCA COMO SUBMITTER PORQUE
015200*        APARECIO EN UNA FILA DEL EXTRACTO, Y SE ACTUALIZA SOLO
015210*        SI ALGUN DATO CAMBIO DE VERDAD.
015220        MOVE WS-TABLA-ST-USERS (WS-SUB-SU) TO WS-USER-GUARDADO
015230        PERFORM 802-COMPARA-USER
015240        IF HAY-CAMBIO
015250           MOVE 'Y' TO WA-US-ROLE-SUBMITTER
015260           MOVE WS-USER-ACTUAL TO WS-TABLA-ST-USERS (WS-SUB-SU)
015270           ADD 1 TO ST-USERS-UPDATED
015280        END-IF
015290     ELSE
015300*        USUARIO NUEVO: SOLO SE DA DE ALTA CUANDO EL INDICADOR
015310*        PERMITE-CREAR LO AUTORIZA (SIEMPRE EN MODO GRANT, NUNCA
015320*        EN MODO USER).
015330        IF PERMITE-CREAR
015340           ADD 1 TO WS-CNT-ST-USERS
015350           MOVE WS-CNT-ST-USERS TO WS-SUB-SU
015360           MOVE WS-USER-ACTUAL TO WS-TABLA-ST-USERS (WS-SUB-SU)
015370           ADD 1 TO ST-USERS-CREATED
015380        END-IF
015390     END-IF.
015400 800-RECONCILIA-USER-E.
015410     EXIT.
015420
015430*****************************************************************
015440*    801-BUSCA-USER-STORE
015450*    PROPOSITO : BUSQUEDA LINEAL DEL LOCATOR ID DENTRO DE LA FOTO DEL
015460*                MAESTRO DE USUARIO CARGADA POR 230/231.
015470*    RECIBE    : LA LLAVE DE LOCALIZACION DEL USUARIO EN PROCESO.
015480*    DEVUELVE  : SE-ENCONTRO Y WS-SUB-SU POSICIONADO SOBRE LA FILA.
015490*****************************************************************
015500 801-BUSCA-USER-STORE SECTION.
015510*    BUSQUEDA LINEAL SOBRE LA FOTO DEL MAESTRO DE USUARIO,
015520*    MISMO ESQUEMA QUE 601 Y 701.
015530     MOVE 'N' TO WS-IND-ENCONTRADO
015540     MOVE ZERO TO WS-SUB-SU
015550     PERFORM 801A-COMPARA-USER-STORE
015560         VARYING WS-SUB-SU FROM 1 BY 1
015570         UNTIL WS-SUB-SU > WS-CNT-ST-USERS
015580            OR SE-ENCONTRO
015590     IF SE-ENCONTRO
015600        SUBTRACT 1 FROM WS-SUB-SU
015610     END-IF.
015620 801-BUSCA-USER-STORE-E.
015630     EXIT.
015640
015650*****************************************************************
015660*    801A-COMPARA-USER-STORE
015670*    PROPOSITO : COMPARA EL LOCATOR ID DE UNA FILA DE WS-TABLA-ST-USERS
015680*                CONTRA LA LLAVE BUSCADA; PARRAFO INTERNO DE 801.
015690*****************************************************************
015700 801A-COMPARA-USER-STORE SECTION.
015710*    EL RENGLON DEL MAESTRO DE USUARIOS NO EMPIEZA CON LA LLAVE
015720*    COMO EN GRANT/FUNDER; EL LOCATOR-ID CALIFICADO VIVE A PARTIR
015730*    DE LA POSICION 283 POR 64 BYTES, DESPUES DE LOS DEMAS DATOS
015740*    DEL USUARIO EN EL LAYOUT DEL MAESTRO.
015750     IF WS-TABLA-ST-USERS (WS-SUB-SU) (283:64) = WA-US-LOCATOR-ID
015760        MOVE 'S' TO WS-IND-ENCONTRADO
015770     END-IF.
015780 801A-COMPARA-USER-STORE-E.
015790     EXIT.
015800
015810*****************************************************************
015820*    802-COMPARA-USER
015830*    PROPOSITO : DECIDE SI EL USUARIO ACTUAL ES DISTINTO DEL GUARDADO,
015840*                COMPARANDO TODO EL GRUPO DE UNA SOLA VEZ, IGUAL QUE
015850*                602 Y 702.
015860*    RECIBE    : WS-USER-ACTUAL Y WS-USER-GUARDADO.
015870*    DEVUELVE  : WS-IND-CAMBIO EN 'S' SI HAY DIFERENCIAS.
015880*****************************************************************
015890 802-COMPARA-USER SECTION.
015900*    COMPARACION DE GRUPO COMPLETO, IGUAL QUE 602 Y 702; EL
015910*    INDICADOR DE SUBMITTER TAMBIEN FORMA PARTE DE LA COMPARACION
015920*    PORQUE VIVE DENTRO DE WS-USER-ACTUAL/WS-USER-GUARDADO.
015930     MOVE 'N' TO WS-IND-CAMBIO
015940     IF WS-USER-ACTUAL NOT = WS-USER-GUARDADO
015950        MOVE 'S' TO WS-IND-CAMBIO
015960     END-IF.
015970 802-COMPARA-USER-E.
015980     EXIT.
015990*****************************************************************
016000*    ACTUALIZA LA MARCA DE LA ACTUALIZACION MAS RECIENTE VISTA
016010*    EN LA CORRIDA, COMPARANDO AGNO-MES-DIA-HORA-MIN-SEG-FRACCION.
016020*    LA PRIMERA FILA SIEMBRA LA MARCA SIN COMPARAR.
016030*****************************************************************
016040 850-COMPARA-MARCA-FECHA SECTION.
016050*    NO SE USAN FUNCIONES INTRINSECAS DE FECHA; LA MARCA LLEGA
016060*    COMO TEXTO DE COEUS Y SE COMPARA CAMPO POR CAMPO, DEL MAS
016070*    SIGNIFICATIVO AL MENOS SIGNIFICATIVO (IGUAL QUE SE HACIA EN
016080*    LOS PROGRAMAS DE FECHA DEL DEPARTAMENTO ANTES DEL AJUSTE
016090*    Y2K), PORQUE WS-MARCA-NUEVA/WS-MARCA-VIEJA SON REDEFINES
016100*    SOBRE EL TEXTO Y NO CAMPOS NUMERICOS EMPAQUETADOS.
016110     MOVE UPDATE-TIMESTAMP TO WS-MARCA-NUEVA
016120     IF ST-LATEST-UPDATE = SPACES
016130*        PRIMERA FILA DE LA CORRIDA: SIEMBRA LA MARCA SIN
016140*        COMPARAR CONTRA NADA.
016150        MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016160     ELSE
016170        MOVE ST-LATEST-UPDATE TO WS-MARCA-VIEJA
016180*        COMPARA ANIO, LUEGO MES, LUEGO DIA, LUEGO HORA, MINUTO,
016190*        SEGUNDO Y POR ULTIMO LA FRACCION DE SEGUNDO; EN CUANTO
016200*        UN NIVEL DECIDE (MAYOR), SE ACTUALIZA LA MARCA Y SE
016210*        DEJA DE EVALUAR LOS NIVELES MAS FINOS.
016220        IF MN-ANIO > MV-ANIO
016230           MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016240        ELSE
016250        IF MN-ANIO = MV-ANIO
016260         IF MN-MES > MV-MES
016270           MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016280         ELSE
016290         IF MN-MES = MV-MES
016300          IF MN-DIA > MV-DIA
016310           MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016320          ELSE
016330          IF MN-DIA = MV-DIA
016340           IF MN-HORA > MV-HORA
016350            MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016360           ELSE
016370           IF MN-HORA = MV-HORA
016380            IF MN-MINUTO > MV-MINUTO
016390             MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016400            ELSE
016410            IF MN-MINUTO = MV-MINUTO
016420             IF MN-SEGUNDO > MV-SEGUNDO
016430              MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016440             ELSE
016450             IF MN-SEGUNDO = MV-SEGUNDO
016460*              ULTIMO NIVEL: FRACCION DE SEGUNDO, AGREGADO EN
016470*              EL AJUSTE Y2K PARA DESEMPATAR FILAS DEL MISMO
016480*              SEGUNDO.
016490              IF MN-FRACCION > MV-FRACCION
016500               MOVE UPDATE-TIMESTAMP TO ST-LATEST-UPDATE
016510              END-IF
016520             END-IF
016530             END-IF
016540            END-IF
016550            END-IF
016560           END-IF
016570           END-IF
016580          END-IF
016590          END-IF
016600         END-IF
016610         END-IF
016620        END-IF
016630        END-IF
016640     END-IF.
016650 850-COMPARA-MARCA-FECHA-E.
016660     EXIT.
016670*****************************************************************
016680*    EMITE EL REPORTE RESUMEN DE LA CORRIDA.  SI NO SE PROCESO
016690*    NINGUNA ENTIDAD, SE EMITE UNICAMENTE EL AVISO DE CORRIDA
016700*    VACIA.
016710*****************************************************************
016720 900-REPORTE SECTION.
016730*    UNA CORRIDA SIN ENTIDADES PROCESADAS (EXTRACTO VACIO O SIN
016740*    FILAS VALIDAS) PRODUCE UN REPORTE DE UNA SOLA LINEA EN VEZ
016750*    DEL RESUMEN COMPLETO DE ABAJO.
016760     IF ST-ENTITIES-PROCESSED = ZERO
016770        MOVE SPACES TO WS-LINEA-TXT
016780        MOVE 'NO RECORDS WERE PROCESSED IN THIS UPDATE'
016790                                  TO WS-LINEA-TXT
016800        PERFORM 910-ESCRIBE-LINEA-REPORTE
016810     ELSE
016820*        CADA STRING ARMA UNA LINEA DE ETIQUETA/VALOR Y LA MANDA
016830*        A ESCRIBIR POR 910; LOS ACUMULADORES ST-* VIENEN CARGA-
016840*        DOS DESDE LOS PARRAFOS DE RECONCILIACION (600/700/800) Y
016850*        DE PROCESO DE FILA (320/330/410/510).
016860*        ENCABEZADO DEL REPORTE Y DATOS GENERALES DE LA CORRIDA
016870*        (MODO, CANTIDAD DE FILAS LEIDAS DEL EXTRACTO Y CANTIDAD
016880*        DE ENTIDADES DISTINTAS PROCESADAS, SEGUN EL MODO).
016890        MOVE 'COEUS / PASS GRANT LOADER - RUN SUMMARY'
016900                                  TO WS-LINEA-TXT
016910        PERFORM 910-ESCRIBE-LINEA-REPORTE
016920        STRING 'MODE:                 ' DELIMITED BY SIZE
016930               ST-MODE                  DELIMITED BY SIZE
016940               INTO WS-LINEA-TXT
016950        END-STRING
016960        PERFORM 910-ESCRIBE-LINEA-REPORTE
016970        MOVE ST-ROWS-PROCESSED TO WS-NUM-EDITADO7
016980        STRING 'ROWS PROCESSED:       ' DELIMITED BY SIZE
016990               WS-NUM-EDITADO7          DELIMITED BY SIZE
017000               INTO WS-LINEA-TXT
017010        END-STRING
017020        PERFORM 910-ESCRIBE-LINEA-REPORTE
017030        MOVE ST-ENTITIES-PROCESSED TO WS-NUM-EDITADO7
017040        STRING 'ENTITIES PROCESSED:   ' DELIMITED BY SIZE
017050               WS-NUM-EDITADO7          DELIMITED BY SIZE
017060               INTO WS-LINEA-TXT
017070        END-STRING
017080        PERFORM 910-ESCRIBE-LINEA-REPORTE
017090*        CIFRAS DE ALTA Y ACTUALIZACION POR CADA UNA DE LAS
017100*        TRES ENTIDADES RECONCILIADAS.
017110        MOVE ST-GRANTS-CREATED TO WS-NUM-EDITADO5
017120        STRING 'GRANTS CREATED:       ' DELIMITED BY SIZE
017130               WS-NUM-EDITADO5          DELIMITED BY SIZE
017140               INTO WS-LINEA-TXT
017150        END-STRING
017160        PERFORM 910-ESCRIBE-LINEA-REPORTE
017170        MOVE ST-GRANTS-UPDATED TO WS-NUM-EDITADO5
017180        STRING 'GRANTS UPDATED:       ' DELIMITED BY SIZE
017190               WS-NUM-EDITADO5          DELIMITED BY SIZE
017200               INTO WS-LINEA-TXT
017210        END-STRING
017220        PERFORM 910-ESCRIBE-LINEA-REPORTE
017230*        EN MODO GRANT Y FUNDER ESTAS DOS LINEAS PUEDEN TRAER
017240*        VALOR DISTINTO DE CERO; EN MODO USER SIEMPRE QUEDAN EN
017250*        CERO PORQUE ESE MODO NO TOCA EL MAESTRO DE FINANCIADOR.
017260        MOVE ST-FUNDERS-CREATED TO WS-NUM-EDITADO5
017270        STRING 'FUNDERS CREATED:      ' DELIMITED BY SIZE
017280               WS-NUM-EDITADO5          DELIMITED BY SIZE
017290               INTO WS-LINEA-TXT
017300        END-STRING
017310        PERFORM 910-ESCRIBE-LINEA-REPORTE
017320        MOVE ST-FUNDERS-UPDATED TO WS-NUM-EDITADO5
017330        STRING 'FUNDERS UPDATED:      ' DELIMITED BY SIZE
017340               WS-NUM-EDITADO5          DELIMITED BY SIZE
017350               INTO WS-LINEA-TXT
017360        END-STRING
017370        PERFORM 910-ESCRIBE-LINEA-REPORTE
017380*        IGUAL QUE EN EL PAR DE FINANCIADOR: EN MODO USER ESTAS
017390*        DOS LINEAS SON LAS QUE DE VERDAD INTERESAN; EN MODO
017400*        FUNDER QUEDAN EN CERO PORQUE ESE MODO NO TOCA USUARIOS.
017410        MOVE ST-USERS-CREATED TO WS-NUM-EDITADO5
017420        STRING 'USERS CREATED:        ' DELIMITED BY SIZE
017430               WS-NUM-EDITADO5          DELIMITED BY SIZE
017440               INTO WS-LINEA-TXT
017450        END-STRING
017460        PERFORM 910-ESCRIBE-LINEA-REPORTE
017470        MOVE ST-USERS-UPDATED TO WS-NUM-EDITADO5
017480        STRING 'USERS UPDATED:        ' DELIMITED BY SIZE
017490               WS-NUM-EDITADO5          DELIMITED BY SIZE
017500               INTO WS-LINEA-TXT
017510        END-STRING
017520        PERFORM 910-ESCRIBE-LINEA-REPORTE
017530*        ASIGNACIONES DE ROL DE INVESTIGADOR VISTAS EN LA
017540*        CORRIDA (SOLO APLICAN EN MODO GRANT).
017550        MOVE ST-PI-COUNT TO WS-NUM-EDITADO5
017560        STRING 'PI ASSIGNMENTS:       ' DELIMITED BY SIZE
017570               WS-NUM-EDITADO5          DELIMITED BY SIZE
017580               INTO WS-LINEA-TXT
017590        END-STRING
017600        PERFORM 910-ESCRIBE-LINEA-REPORTE
017610        MOVE ST-COPI-COUNT TO WS-NUM-EDITADO5
017620        STRING 'CO-PI ASSIGNMENTS:    ' DELIMITED BY SIZE
017630               WS-NUM-EDITADO5          DELIMITED BY SIZE
017640               INTO WS-LINEA-TXT
017650        END-STRING
017660        PERFORM 910-ESCRIBE-LINEA-REPORTE
017670*        MARCA DE FECHA MAS RECIENTE ACUMULADA POR 850 A LO
017680*        LARGO DE TODA LA CORRIDA (GRANT Y USER; EN FUNDER
017690*        QUEDA EN BLANCO PORQUE ESE MODO NO LA ACTUALIZA).
017700        STRING 'LATEST UPDATE TS:     ' DELIMITED BY SIZE
017710               ST-LATEST-UPDATE         DELIMITED BY SIZE
017720               INTO WS-LINEA-TXT
017730        END-STRING
017740        PERFORM 910-ESCRIBE-LINEA-REPORTE
017750     END-IF.
017760 900-REPORTE-E.
017770     EXIT.
017780
017790*****************************************************************
017800*    910-ESCRIBE-LINEA-REPORTE
017810*    PROPOSITO : ARMA UNA LINEA DEL REPORTE RESUMEN (ETIQUETA + VALOR)
017820*                Y LA ESCRIBE EN GRRPT01.  PARRAFO DE SERVICIO LLAMADO
017830*                REPETIDAMENTE DESDE 900 PARA CADA RENGLON DEL REPORTE.
017840*    RECIBE    : WS-LINEA-TXT YA ARMADA POR 900.
017850*    DEVUELVE  : NINGUNO (ESCRITURA EN GRRPT01).
017860*****************************************************************
017870 910-ESCRIBE-LINEA-REPORTE SECTION.
017880*    UNICO PUNTO DE ESCRITURA DEL REPORTE: RECIBE LA LINEA YA
017890*    ARMADA EN WS-LINEA-TXT-REC (GRUPO REDEFINIDO POR 900 SEGUN
017900*    EL TIPO DE RENGLON) Y LA DEJA EN BLANCO AL TERMINAR PARA
017910*    QUE EL SIGUIENTE RENGLON NO ARRASTRE BASURA DE ESTE.
017920     MOVE SPACES TO REPORT-LINE
017930     MOVE WS-LINEA-TXT-REC TO REPORT-LINE
017940     WRITE REPORT-LINE
017950     IF FS-GRRPT01 NOT = 0
017960        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017970             FS-GRRPT01, FSE-GRRPT01
017980        DISPLAY '*** GRLD0100 - ERROR ESCRIBIENDO GRRPT01 ***'
017990        MOVE 92 TO RETURN-CODE
018000        PERFORM 999-CIERRE
018010        STOP RUN
018020     END-IF
018030     MOVE SPACES TO WS-LINEA-TXT.
018040 910-ESCRIBE-LINEA-REPORTE-E.
018050     EXIT.
018060*****************************************************************
018070*    REGRABA LOS TRES ARCHIVOS MAESTROS CON EL CONTENIDO
018080*    RECONCILIADO DE LAS TABLAS DE TRABAJO EN MEMORIA.
018090*****************************************************************
018100 950-GRABA-ARCHIVOS SECTION.
018110*    LOS TRES MAESTROS SE ABRIERON EN MODO INPUT PARA LA CARGA
018120*    INICIAL (200/210/220/230); AQUI SE CIERRAN Y SE REABREN EN
018130*    MODO OUTPUT PARA REESCRIBIRLOS COMPLETOS CON EL CONTENIDO
018140*    YA RECONCILIADO DE LA TABLA DE TRABAJO EN MEMORIA.
018150     CLOSE GRGRNTH
018160     OPEN OUTPUT GRGRNTH
018170     IF FS-GRGRNTH NOT = 0
018180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018190             FS-GRGRNTH, FSE-GRGRNTH
018200        DISPLAY '*** GRLD0100 - ERROR REABRIENDO GRGRNTH ***'
018210        MOVE 91 TO RETURN-CODE
018220        PERFORM 999-CIERRE
018230        STOP RUN
018240     END-IF
018250     PERFORM 951-GRABA-FILA-GRANT
018260         VARYING WS-SUB-SG FROM 1 BY 1
018270         UNTIL WS-SUB-SG > WS-CNT-ST-GRANTS
018280     CLOSE GRGRNTH
018290*    SE REPITE LA SECUENCIA CERRAR/ABRIR-OUTPUT/GRABAR PARA CADA
018300*    UNO DE LOS TRES MAESTROS POR SEPARADO, EN EL MISMO ORDEN EN
018310*    QUE SE CARGARON (GRANTS, FINANCIADORES, USUARIOS).
018320     CLOSE GRFNDRH
018330     OPEN OUTPUT GRFNDRH
018340     IF FS-GRFNDRH NOT = 0
018350        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018360             FS-GRFNDRH, FSE-GRFNDRH
018370        DISPLAY '*** GRLD0100 - ERROR REABRIENDO GRFNDRH ***'
018380        MOVE 91 TO RETURN-CODE
018390        PERFORM 999-CIERRE
018400        STOP RUN
018410     END-IF
018420     PERFORM 952-GRABA-FILA-FUNDER
018430         VARYING WS-SUB-SF FROM 1 BY 1
018440         UNTIL WS-SUB-SF > WS-CNT-ST-FUNDERS
018450     CLOSE GRFNDRH
018460     CLOSE GRUSRTH
018470     OPEN OUTPUT GRUSRTH
018480     IF FS-GRUSRTH NOT = 0
018490        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500             FS-GRUSRTH, FSE-GRUSRTH
018510        DISPLAY '*** GRLD0100 - ERROR REABRIENDO GRUSRTH ***'
018520        MOVE 91 TO RETURN-CODE
018530        PERFORM 999-CIERRE
018540        STOP RUN
018550     END-IF
018560     PERFORM 953-GRABA-FILA-USER
018570         VARYING WS-SUB-SU FROM 1 BY 1
018580         UNTIL WS-SUB-SU > WS-CNT-ST-USERS
018590     CLOSE GRUSRTH.
018600 950-GRABA-ARCHIVOS-E.
018610     EXIT.
018620
018630*****************************************************************
018640*    951-GRABA-FILA-GRANT
018650*    PROPOSITO : REESCRIBE UNA POSICION DE LA TABLA DE TRABAJO DE
018660*                GRANTS HACIA EL MAESTRO GRGRNTH.  PARRAFO INTERNO DE
018670*                950, SE INVOCA UNA VEZ POR CADA GRANT EN LA FOTO.
018680*****************************************************************
018690 951-GRABA-FILA-GRANT SECTION.
018700*    LA FOTO DE GRANTS EN MEMORIA (WS-TABLA-ST-GRANTS) COMPARTE
018710*    EL MISMO LAYOUT QUE GRANT-RECORD; EL MOVE ES DE GRUPO
018720*    COMPLETO, SIN CAMPO POR CAMPO.
018730     MOVE WS-TABLA-ST-GRANTS (WS-SUB-SG) TO GRANT-RECORD
018740     WRITE GRANT-RECORD
018750     IF FS-GRGRNTH NOT = 0
018760        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018770             FS-GRGRNTH, FSE-GRGRNTH
018780        DISPLAY '*** GRLD0100 - ERROR GRABANDO GRGRNTH ***'
018790        MOVE 92 TO RETURN-CODE
018800        PERFORM 999-CIERRE
018810        STOP RUN
018820     END-IF.
018830 951-GRABA-FILA-GRANT-E.
018840     EXIT.
018850
018860*****************************************************************
018870*    952-GRABA-FILA-FUNDER
018880*    PROPOSITO : REESCRIBE UNA POSICION DE LA FOTO DE FUNDERS HACIA EL
018890*                MAESTRO GRFNDRH.  PARRAFO INTERNO DE 950.
018900*****************************************************************
018910 952-GRABA-FILA-FUNDER SECTION.
018920*    MISMO ESQUEMA QUE 951, PERO PARA LA FOTO DE FINANCIADORES.
018930     MOVE WS-TABLA-ST-FUNDERS (WS-SUB-SF) TO FUNDER-RECORD
018940     WRITE FUNDER-RECORD
018950     IF FS-GRFNDRH NOT = 0
018960        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018970             FS-GRFNDRH, FSE-GRFNDRH
018980        DISPLAY '*** GRLD0100 - ERROR GRABANDO GRFNDRH ***'
018990        MOVE 92 TO RETURN-CODE
019000        PERFORM 999-CIERRE
019010        STOP RUN
019020     END-IF.
019030 952-GRABA-FILA-FUNDER-E.
019040     EXIT.
019050
019060*****************************************************************
019070*    953-GRABA-FILA-USER
019080*    PROPOSITO : REESCRIBE UNA POSICION DE LA FOTO DE USUARIOS HACIA
019090*                EL MAESTRO GRUSRTH.  PARRAFO INTERNO DE 950.
019100*****************************************************************
019110 953-GRABA-FILA-USER SECTION.
019120*    MISMO ESQUEMA QUE 951 Y 952, PERO PARA LA FOTO DE USUARIOS.
019130     MOVE WS-TABLA-ST-USERS (WS-SUB-SU) TO USER-RECORD
019140     WRITE USER-RECORD
019150     IF FS-GRUSRTH NOT = 0
019160        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019170             FS-GRUSRTH, FSE-GRUSRTH
019180        DISPLAY '*** GRLD0100 - ERROR GRABANDO GRUSRTH ***'
019190        MOVE 92 TO RETURN-CODE
019200        PERFORM 999-CIERRE
019210        STOP RUN
019220     END-IF.
019230 953-GRABA-FILA-USER-E.
019240     EXIT.
019250*****************************************************************
019260*    CIERRE ORDENADO DE LOS ARCHIVOS QUE PERMANECEN ABIERTOS AL
019270*    MOMENTO DE TERMINAR (NORMAL O POR ABORTO).
019280*****************************************************************
019290 999-CIERRE SECTION.
019300     CLOSE COEXTR
019310     CLOSE GRRPT01.
019320 999-CIERRE-E.
019330     EXIT.
