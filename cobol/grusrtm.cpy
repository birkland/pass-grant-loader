000100***************************************************************
000110*            C O P Y B O O K   D E   R E G I S T R O           *
000120*                M A E S T R O   D E   U S U A R I O             *
000130***************************************************************
000140* MIEMBRO     : GRUSRTM
000150* DESCRIPCION : LAYOUT DEL REGISTRO DE USUARIO (INVESTIGADOR)
000160*             : RECONCILIADO, UBICADO POR US-LOCATOR-ID.
000170* USADO POR   : GRLD0100 (FD GRUSRTH)
000180***************************************************************
000190* BITACORA DE MANTENIMIENTO
000200* FECHA       AUTOR         DESCRIPCION
000210* ----------  ------------  ---------------------------------
000220* 08/04/1991  PEDR          VERSION INICIAL.
000230* 09/03/1999  PEDR          AGREGA ROL SUBMITTER (Y2K PATCH).
000240***************************************************************
000250 01  USER-RECORD.
000260     05  US-FIRST-NAME               PIC X(40).
000270     05  US-MIDDLE-NAME               PIC X(40).
000280     05  US-LAST-NAME                PIC X(40).
000290     05  US-DISPLAY-NAME             PIC X(82).
000300     05  US-EMAIL                    PIC X(80).
000310     05  US-LOCATOR-ID               PIC X(64).
000320     05  US-ROLE-SUBMITTER           PIC X(01).
000330         88  US-ES-SUBMITTER                VALUE 'Y'.
000340         88  US-NO-SUBMITTER                VALUE 'N' ' '.
000350     05  FILLER                      PIC X(13).
